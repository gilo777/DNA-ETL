000100*****************************************************************
000200* PROGRAM NAME:    DNALOD
000300* ORIGINAL AUTHOR: M. OKONKWO-BELL
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 07/29/88 M.OKONKWO-BELL  CREATED FOR THE GENOME STUDY INTAKE JOB.
000900*                          WRITES THE HEADER, PER-SEQUENCE, PER-
001000*                          CODON, LCS AND SURVIVING-METADATA ROWS
001100*                          TO THE PARTICIPANT RESULT FILE.
001200* 01/17/92 T.ESPINETTI     CR-1119: METADATA ROWS NOW CARRY THE
001300*                          GROUP COLUMN THROUGH TO THE RESULT
001400*                          FILE UNCHANGED.
001500* 11/03/98 T.ESPINETTI     CR-1288 Y2K: START-AT/END-AT ARE TEXT
001600*                          TIMESTAMPS STAMPED BY DNAETL -- REVIEWED,
001700*                          NO CHANGE REQUIRED HERE.
001800* 06/19/02 P.NAKASHIMA     CR-1372: RAISE DNA-MAX-SEQUENCES
001900*                          HOUSE LIMIT FROM 020 TO 050 TO MATCH
002000*                          DNAEXT/DNAPRC.
002100* 08/21/06 R.DELACROIX-OYE CR-1464: ADD SPECIAL-NAMES (WAS
002200*                          MISSING) -- RESERVED CLASS ONLY, NO
002300*                          BEHAVIOR CHANGE.
002400*
002500*****************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.    DNALOD.
002800 AUTHOR.        M. OKONKWO-BELL.
002900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003000 DATE-WRITTEN.  07/29/88.
003100 DATE-COMPILED.
003200 SECURITY.      NON-CONFIDENTIAL.
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500*-----------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700*-----------------------------------------------------------------*
003800 SOURCE-COMPUTER. IBM-3081.
003900 OBJECT-COMPUTER. IBM-3081.
004000*-----------------------------------------------------------------*
004100* CLASS BELOW IS RESERVED FOR A DEFENSIVE CHECK ON RES-ROW-TYPE
004200* BEFORE EACH WRITE -- NEVER NEEDED SINCE EVERY ROW TYPE IS SET
004300* BY THIS PROGRAM'S OWN SET ... TO TRUE STATEMENTS, NOT READ
004400* FROM AN OUTSIDE SOURCE.  NOT READ BY ANY PARAGRAPH TODAY.
004500*-----------------------------------------------------------------*
004600 SPECIAL-NAMES.
004700     CLASS DNA-ROW-TYPE-CODE IS "H", "S", "C", "L", "M".
004800*-----------------------------------------------------------------*
004900 INPUT-OUTPUT SECTION.
005000*-----------------------------------------------------------------*
005100 FILE-CONTROL.
005200*-----------------------------------------------------------------*
005300* ASSIGNED TO A DATA-NAME, NOT A LITERAL -- 0100-BUILD-RESULT-
005400* FILENAME LOADS THE TICKET'S RESULTS PATH BEFORE THE FILE IS
005500* OPENED, THE SAME HOUSE STYLE DNAEXT USES FOR ITS INPUTS.
005600*-----------------------------------------------------------------*
005700     SELECT DNA-RESULT-FILE ASSIGN TO WS-RESULT-FILENAME
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS RES-FILE-STATUS.
006000*****************************************************************
006100 DATA DIVISION.
006200*-----------------------------------------------------------------*
006300 FILE SECTION.
006400*-----------------------------------------------------------------*
006500 FD  DNA-RESULT-FILE.
006600 01  DNA-RESULT-OUT-RECORD          PIC X(410).
006700*-----------------------------------------------------------------*
006800 WORKING-STORAGE SECTION.
006900*-----------------------------------------------------------------*
007000 01  WS-SWITCHES-MISC-FIELDS.
007100     05  RES-FILE-STATUS              PIC X(02).
007200         88  RES-FILE-OK                      VALUE '00'.
007300     05  FILLER                       PIC X(02).
007400*-----------------------------------------------------------------*
007500 77  WS-RESULT-FILENAME               PIC X(128).
007600 77  LOD-SEQ-NDX                      PIC 9(04) COMP VALUE ZERO.
007700 77  LOD-CODON-NDX                    PIC 9(02) COMP VALUE ZERO.
007800 77  LOD-META-NDX                     PIC 9(04) COMP VALUE ZERO.
007900 77  LOD-LCS-NDX                      PIC 9(02) COMP VALUE ZERO.
008000*-----------------------------------------------------------------*
008100 COPY DNARES.
008200*-----------------------------------------------------------------*
008300 LINKAGE SECTION.
008400 COPY DNACTX.
008500 COPY DNASEQ.
008600 COPY DNAMTA.
008700*****************************************************************
008800 PROCEDURE DIVISION USING DNA-JOB-CONTEXT, DNA-SEQUENCE-TABLE,
008900         DNA-CODON-TOTALS, DNA-LCS-BEST, DNA-METADATA-TABLE.
009000*-----------------------------------------------------------------*
009100 0000-MAIN-PARAGRAPH.
009200*-----------------------------------------------------------------*
009300     SET DNA-CTX-STATUS-OK TO TRUE.
009400     MOVE SPACES TO DNA-CTX-REASON-TEXT.
009500     MOVE SPACES TO WS-RESULT-FILENAME.
009600     MOVE DNA-CTX-RESULTS-PATH TO WS-RESULT-FILENAME.
009700     OPEN OUTPUT DNA-RESULT-FILE.
009800     IF NOT RES-FILE-OK
009900         SET DNA-CTX-STATUS-FAILED TO TRUE
010000         MOVE 'LOAD FAILURE' TO DNA-CTX-REASON-TEXT
010100         GO TO 0000-MAIN-PARAGRAPH-EXIT
010200     END-IF.
010300     PERFORM 1000-WRITE-HEADER-ROW.
010400     PERFORM 2000-WRITE-SEQUENCE-ROWS.
010500     PERFORM 3000-WRITE-LCS-ROW.
010600     PERFORM 4000-WRITE-METADATA-ROWS.
010700     CLOSE DNA-RESULT-FILE.
010800 0000-MAIN-PARAGRAPH-EXIT.
010900     GOBACK.
011000*-----------------------------------------------------------------*
011100* ONE 'H' ROW -- TICKET ECHO, TIMESTAMPS, MOST-COMMON CODON.
011200*-----------------------------------------------------------------*
011300 1000-WRITE-HEADER-ROW.
011400*-----------------------------------------------------------------*
011500     MOVE SPACES TO DNA-RESULT-RECORD.
011600     SET RES-ROW-IS-HEADER TO TRUE.
011700     MOVE DNA-CTX-START-AT TO RESH-START-AT.
011800     MOVE DNA-CTX-END-AT TO RESH-END-AT.
011900     MOVE DNA-CTX-CONTEXT-PATH TO RESH-CONTEXT-PATH.
012000     MOVE DNA-CTX-RESULTS-PATH TO RESH-RESULTS-PATH.
012100     MOVE DNA-CTX-PARTICIPANT-ID TO RESH-PARTICIPANT-ID.
012200     MOVE CODT-WINNER-CODON TO RESH-MOST-COMMON-CODON.
012300     WRITE DNA-RESULT-OUT-RECORD FROM DNA-RESULT-RECORD.
012400*-----------------------------------------------------------------*
012500* ONE 'S' ROW PER SEQUENCE, FOLLOWED BY ITS 'C' ROWS.
012600*-----------------------------------------------------------------*
012700 2000-WRITE-SEQUENCE-ROWS.
012800*-----------------------------------------------------------------*
012900     PERFORM 2100-WRITE-ONE-SEQUENCE-ROW
013000         VARYING LOD-SEQ-NDX FROM 1 BY 1
013100             UNTIL LOD-SEQ-NDX > SEQ-TABLE-COUNT.
013200*-----------------------------------------------------------------*
013300* LOOP BODY FOR 2000 -- ONE SEQUENCE AND ITS CODON ROWS.
013400*-----------------------------------------------------------------*
013500 2100-WRITE-ONE-SEQUENCE-ROW.
013600     SET SEQ-TABLE-NDX TO LOD-SEQ-NDX.
013700     MOVE SPACES TO DNA-RESULT-RECORD.
013800     SET RES-ROW-IS-SEQUENCE TO TRUE.
013900     MOVE LOD-SEQ-NDX TO RESS-SEQ-NO.
014000     MOVE SEQT-GC-CONTENT (SEQ-TABLE-NDX) TO RESS-GC-CONTENT.
014100     WRITE DNA-RESULT-OUT-RECORD FROM DNA-RESULT-RECORD.
014200     PERFORM 2200-WRITE-ONE-CODON-ROW
014300         VARYING LOD-CODON-NDX FROM 1 BY 1
014400             UNTIL LOD-CODON-NDX >
014500                 SEQT-CODON-COUNT (SEQ-TABLE-NDX).
014600*-----------------------------------------------------------------*
014700* LOOP BODY FOR 2100 -- ONE DISTINCT CODON WITHIN THE SEQUENCE.
014800*-----------------------------------------------------------------*
014900 2200-WRITE-ONE-CODON-ROW.
015000     SET SEQT-CODON-NDX TO LOD-CODON-NDX.
015100     MOVE SPACES TO DNA-RESULT-RECORD.
015200     SET RES-ROW-IS-CODON TO TRUE.
015300     MOVE LOD-SEQ-NDX TO RESC-SEQ-NO.
015400     MOVE SEQTC-CODON (SEQ-TABLE-NDX, SEQT-CODON-NDX)
015500         TO RESC-CODON.
015600     MOVE SEQTC-COUNT (SEQ-TABLE-NDX, SEQT-CODON-NDX)
015700         TO RESC-CODON-COUNT.
015800     WRITE DNA-RESULT-OUT-RECORD FROM DNA-RESULT-RECORD.
015900*-----------------------------------------------------------------*
016000* ONE 'L' ROW -- THE WINNING LCS VALUE AND ITS SEQUENCE LIST.
016100* WITH FEWER THAN TWO SEQUENCES OR NO COMMON SUBSTRING, DNAPRC
016200* LEAVES LCSB-LENGTH AT ZERO AND LCSB-VALUE BLANK -- THIS ROW
016300* IS STILL WRITTEN SO A READER ALWAYS FINDS ONE 'L' ROW.
016400*-----------------------------------------------------------------*
016500 3000-WRITE-LCS-ROW.
016600*-----------------------------------------------------------------*
016700     MOVE SPACES TO DNA-RESULT-RECORD.
016800     SET RES-ROW-IS-LCS TO TRUE.
016900     MOVE LCSB-VALUE TO RESL-LCS-VALUE.
017000     MOVE LCSB-LENGTH TO RESL-LCS-LENGTH.
017100     MOVE LCSB-SEQ-COUNT TO RESL-LCS-SEQ-COUNT.
017200     PERFORM 3100-WRITE-ONE-LCS-SEQ-NO
017300         VARYING LOD-LCS-NDX FROM 1 BY 1
017400             UNTIL LOD-LCS-NDX > LCSB-SEQ-COUNT.
017500     WRITE DNA-RESULT-OUT-RECORD FROM DNA-RESULT-RECORD.
017600*-----------------------------------------------------------------*
017700* LOOP BODY FOR 3000 -- COPIES ONE CONTAINING-SEQUENCE INDEX.
017800*-----------------------------------------------------------------*
017900 3100-WRITE-ONE-LCS-SEQ-NO.
018000     SET LCSB-SEQ-NDX TO LOD-LCS-NDX.
018100     MOVE LCSB-SEQ-ENTRY (LCSB-SEQ-NDX)
018200         TO RESL-LCS-SEQ-ENTRY (LOD-LCS-NDX).
018300*-----------------------------------------------------------------*
018400* ONE 'M' ROW PER METADATA FIELD LEFT LIVE BY DNAMET.
018500*-----------------------------------------------------------------*
018600 4000-WRITE-METADATA-ROWS.
018700*-----------------------------------------------------------------*
018800     PERFORM 4100-WRITE-ONE-METADATA-ROW
018900         VARYING LOD-META-NDX FROM 1 BY 1
019000             UNTIL LOD-META-NDX > MTA-TABLE-COUNT.
019100*-----------------------------------------------------------------*
019200* LOOP BODY FOR 4000 -- DROPPED ENTRIES ARE SKIPPED, NOT WRITTEN.
019300*-----------------------------------------------------------------*
019400 4100-WRITE-ONE-METADATA-ROW.
019500     SET MTA-TABLE-NDX TO LOD-META-NDX.
019600     IF MTAT-LIVE (MTA-TABLE-NDX)
019700         MOVE SPACES TO DNA-RESULT-RECORD
019800         SET RES-ROW-IS-METADATA TO TRUE
019900         MOVE MTAT-KEY (MTA-TABLE-NDX) TO RESM-KEY
020000         MOVE MTAT-VALUE (MTA-TABLE-NDX) TO RESM-VALUE
020100         MOVE MTAT-GROUP (MTA-TABLE-NDX) TO RESM-GROUP
020200         WRITE DNA-RESULT-OUT-RECORD FROM DNA-RESULT-RECORD
020300     END-IF.
