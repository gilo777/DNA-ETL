000100*------------------------------------------------------------*
000200* DNATKT  -  JOB TICKET RECORD LAYOUT
000300* ONE TICKET NAMES THE PARTICIPANT CONTEXT DIRECTORY AND THE
000400* DIRECTORY WHERE THE PARTICIPANT RESULT IS TO BE WRITTEN.
000500* THE PARTICIPANT UUID IS THE LAST PATH SEGMENT OF THE
000600* CONTEXT PATH AND IS PULLED OUT BY DNAVAL AT VALIDATION TIME.
000700*------------------------------------------------------------*
000800 01  DNA-TICKET-RECORD.
000900     05  TKT-CONTEXT-PATH            PIC X(128).
001000     05  TKT-RESULTS-PATH            PIC X(128).
001100     05  FILLER                      PIC X(001).
001200*------------------------------------------------------------*
001300* WORKING TABLE OF TICKETS FOR DIRECTORY (BATCH) MODE.  SIZED
001400* FOR THE LARGEST TICKET LIST THIS SHOP EXPECTS TO RUN IN ONE
001500* SUBMIT -- SEE DNA-MAX-TICKETS BELOW.
001600*------------------------------------------------------------*
001700 01  DNA-TICKET-LIMITS.
001800     05  DNA-MAX-TICKETS             PIC 9(03) VALUE 200.
001900     05  FILLER                      PIC X(03).
002000 01  DNA-TICKET-TABLE.
002100     05  TKT-TABLE-ENTRY OCCURS 200 TIMES
002200             INDEXED BY TKT-TABLE-NDX.
002300         10  TKT-TBL-CONTEXT-PATH    PIC X(128).
002400         10  TKT-TBL-RESULTS-PATH    PIC X(128).
002500     05  FILLER                      PIC X(02).
