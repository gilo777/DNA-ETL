000100*------------------------------------------------------------*
000200* DNASEQ  -  DNA SEQUENCE INPUT LAYOUT AND WORKING TABLES
000300* ONE SEQUENCE PER RECORD OF THE <UUID>_DNA.TXT FILE.  BASES
000400* ARE A/C/G/T, TRAILING SPACES ARE NOT PART OF THE SEQUENCE.
000500* BLANK RECORDS ARE SKIPPED BY DNAEXT ON THE WAY IN.
000600*------------------------------------------------------------*
000700 01  DNA-SEQUENCE-RECORD.
000800     05  SEQ-DNA-SEQUENCE            PIC X(200).
000900     05  FILLER                      PIC X(004).
001000*------------------------------------------------------------*
001100* LIMITS FOR THE SEQUENCE AND CODON WORK TABLES.  A CODON IS
001200* THREE BASES FROM THE A/C/G/T ALPHABET SO THERE ARE EXACTLY
001300* 4 ** 3 = 64 DISTINCT CODONS -- DNA-MAX-CODONS NEED NEVER BE
001400* RAISED.  DNA-MAX-SEQUENCES IS A HOUSE LIMIT, NOT A RULE OF
001500* GENETICS -- RAISE IT IF A STUDY EVER SUBMITS MORE.
001600*------------------------------------------------------------*
001700 01  DNA-SEQUENCE-LIMITS.
001800     05  DNA-MAX-SEQUENCES           PIC 9(03) VALUE 050.
001900     05  DNA-MAX-CODONS              PIC 9(02) VALUE 64.
002000     05  FILLER                      PIC X(03).
002100*------------------------------------------------------------*
002200* ONE ENTRY PER INPUT SEQUENCE, KEPT FOR THE LIFE OF THE
002300* PARTICIPANT JOB SO DNAPRC CAN RUN THE CROSS-SEQUENCE PASSES
002400* (MOST-COMMON-CODON, LONGEST-COMMON-SUBSTRING) AFTER THE
002500* PER-SEQUENCE PASS IS DONE.
002600*------------------------------------------------------------*
002700 01  DNA-SEQUENCE-TABLE.
002800     05  SEQ-TABLE-COUNT             PIC 9(04) COMP VALUE ZERO.
002900     05  SEQ-TABLE-ENTRY OCCURS 050 TIMES
003000             INDEXED BY SEQ-TABLE-NDX.
003100         10  SEQT-VALUE              PIC X(200).
003200         10  SEQT-LENGTH              PIC 9(04) COMP.
003300         10  SEQT-GC-CONTENT          PIC 9(03)V99.
003400         10  SEQT-CODON-COUNT         PIC 9(02) COMP.
003500         10  SEQT-CODON-ENTRY OCCURS 64 TIMES
003600                 INDEXED BY SEQT-CODON-NDX.
003700             15  SEQTC-CODON          PIC X(03).
003800             15  SEQTC-COUNT          PIC 9(05) COMP.
003900     05  FILLER                      PIC X(02).
004000*------------------------------------------------------------*
004100* ACCUMULATOR FOR THE CROSS-SEQUENCE MOST-COMMON-CODON PASS.
004200*------------------------------------------------------------*
004300 01  DNA-CODON-TOTALS.
004400     05  CODT-ENTRY-COUNT            PIC 9(02) COMP VALUE ZERO.
004500     05  CODT-WINNER-CODON           PIC X(03) VALUE SPACES.
004600     05  CODT-ENTRY OCCURS 64 TIMES
004700             INDEXED BY CODT-NDX.
004800         10  CODT-CODON              PIC X(03).
004900         10  CODT-TOTAL              PIC 9(07) COMP.
005000     05  FILLER                      PIC X(02).
005100*------------------------------------------------------------*
005200* WORK AREA FOR THE LONGEST-COMMON-SUBSTRING PASS.  THE BEST
005300* RESULT SEEN SO FAR ACROSS ALL SEQUENCE PAIRS IS HELD HERE.
005400*------------------------------------------------------------*
005500 01  DNA-LCS-BEST.
005600     05  LCSB-VALUE                  PIC X(200) VALUE SPACES.
005700     05  LCSB-LENGTH                 PIC 9(04) COMP VALUE ZERO.
005800     05  LCSB-SEQ-COUNT              PIC 9(02) COMP VALUE ZERO.
005900     05  LCSB-SEQ-ENTRY OCCURS 050 TIMES
006000             INDEXED BY LCSB-SEQ-NDX
006100             PIC 9(04) COMP.
006200     05  FILLER                      PIC X(02).
