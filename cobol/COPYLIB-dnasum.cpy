000100*------------------------------------------------------------*
000200* DNASUM  -  RUN SUMMARY ACCUMULATORS AND REPORT EDIT LINES
000300* DNAETL TOTALS SUCCESSES AND FAILURES HERE AS EACH TICKET
000400* COMES THROUGH THE PIPELINE, THEN PRINTS THE BLOCK AT
000500* SIG-OFF UNDER 9000-PRINT-SUMMARY-REPORT.
000600*------------------------------------------------------------*
000700 01  DNA-SUMMARY-LIMITS.
000800     05  DNA-MAX-FAILURES            PIC 9(03) VALUE 200.
000900     05  FILLER                      PIC X(03).
001000*------------------------------------------------------------*
001100 01  DNA-SUMMARY-COUNTERS.
001200     05  SUM-TOTAL-FILES             PIC 9(005) COMP VALUE ZERO.
001300     05  SUM-SUCCESS-COUNT           PIC 9(005) COMP VALUE ZERO.
001400     05  SUM-FAILURE-COUNT           PIC 9(005) COMP VALUE ZERO.
001500     05  SUM-SUCCESS-RATE            PIC 9(003)V9.
001600     05  FILLER                      PIC X(02).
001700*------------------------------------------------------------*
001800* ONE ENTRY PER TICKET THAT FAILED, KEPT ONLY LONG ENOUGH TO
001900* BE LISTED ON THE TAIL OF THE SUMMARY REPORT.
002000*------------------------------------------------------------*
002100 01  DNA-FAILURE-TABLE.
002200     05  SUM-FAILURE-ENTRY OCCURS 200 TIMES
002300             INDEXED BY SUM-FAILURE-NDX.
002400         10  SUMF-TICKET-NAME        PIC X(064).
002500         10  SUMF-REASON             PIC X(080).
002600     05  FILLER                      PIC X(02).
002700*------------------------------------------------------------*
002800* EDITED LINES FOR THE PRINTED SUMMARY -- SEE REPORTS SECTION
002900* OF THE JOB SPECIFICATION FOR THE EXACT WORDING AND SPACING.
003000*------------------------------------------------------------*
003100 01  DNA-SUMMARY-LINES.
003200     05  SUML-MODE-LINE.
003300         10  FILLER                  PIC X(021)
003400                 VALUE 'PROCESSING SUMMARY - '.
003500         10  SUML-MODE                PIC X(010).
003600         10  FILLER                  PIC X(006) VALUE ' MODE'.
003700         10  FILLER                  PIC X(095) VALUE SPACES.
003800     05  SUML-RULE-LINE.
003900         10  FILLER                  PIC X(060) VALUE ALL '='.
004000         10  FILLER                  PIC X(072) VALUE SPACES.
004100     05  SUML-DIRECTORY-LINE.
004200         10  FILLER                  PIC X(011) VALUE
004300                 'DIRECTORY: '.
004400         10  SUML-DIRECTORY           PIC X(128).
004500         10  FILLER                  PIC X(013) VALUE SPACES.
004600     05  SUML-TOTAL-LINE.
004700         10  FILLER                  PIC X(024) VALUE
004800                 'TOTAL FILES PROCESSED: '.
004900         10  SUML-TOTAL               PIC ZZZZ9.
005000         10  FILLER                  PIC X(107) VALUE SPACES.
005100     05  SUML-SUCCESS-LINE.
005200         10  FILLER                  PIC X(012) VALUE
005300                 'SUCCESSFUL: '.
005400         10  SUML-SUCCESS             PIC ZZZZ9.
005500         10  FILLER                  PIC X(119) VALUE SPACES.
005600     05  SUML-FAILED-LINE.
005700         10  FILLER                  PIC X(008) VALUE
005800                 'FAILED: '.
005900         10  SUML-FAILED              PIC ZZZZ9.
006000         10  FILLER                  PIC X(123) VALUE SPACES.
006100     05  SUML-RATE-LINE.
006200         10  FILLER                  PIC X(014) VALUE
006300                 'SUCCESS RATE: '.
006400         10  SUML-RATE                PIC ZZZ9.9.
006500         10  FILLER                  PIC X(001) VALUE '%'.
006600         10  FILLER                  PIC X(117) VALUE SPACES.
006700     05  SUML-FAILED-HEADING.
006800         10  FILLER                  PIC X(014) VALUE
006900                 'FAILED FILES:'.
007000         10  FILLER                  PIC X(118) VALUE SPACES.
007100     05  SUML-FAILED-DETAIL.
007200         10  FILLER                  PIC X(002) VALUE SPACES.
007300         10  SUML-FAILED-NAME         PIC X(064).
007400         10  FILLER                  PIC X(002) VALUE ': '.
007500         10  SUML-FAILED-REASON       PIC X(080).
007600         10  FILLER                  PIC X(044) VALUE SPACES.
