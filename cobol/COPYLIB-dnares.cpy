000100*------------------------------------------------------------*
000200* DNARES  -  PARTICIPANT RESULT RECORD, MULTI-TYPE LAYOUT
000300* DNALOD WRITES ONE HEADER ROW, ONE ROW PER SEQUENCE, ONE ROW
000400* PER DISTINCT CODON SEEN IN EACH SEQUENCE, ONE LCS ROW, AND
000500* ONE ROW PER SURVIVING METADATA FIELD TO THE RESULTS FILE.
000600* RES-ROW-TYPE TELLS A READER WHICH OF THE REDEFINITIONS
000700* BELOW TO APPLY.  EVERY ROW IS FIXED AT 410 CHARACTERS SO
000800* THE RESULTS FILE CAN BE READ BACK WITHOUT A DIRECTORY.
000900*------------------------------------------------------------*
001000 01  DNA-RESULT-RECORD.
001100     05  RES-ROW-TYPE                PIC X(001).
001200         88  RES-ROW-IS-HEADER               VALUE 'H'.
001300         88  RES-ROW-IS-SEQUENCE             VALUE 'S'.
001400         88  RES-ROW-IS-CODON                VALUE 'C'.
001500         88  RES-ROW-IS-LCS                   VALUE 'L'.
001600         88  RES-ROW-IS-METADATA              VALUE 'M'.
001700     05  RES-ROW-BODY                PIC X(409).
001800*------------------------------------------------------------*
001900* 'H' ROW -- ECHOES THE TICKET AND CARRIES THE PROCESSING
002000* TIMESTAMPS AND THE CROSS-SEQUENCE MOST-COMMON CODON.
002100*------------------------------------------------------------*
002200 01  RES-HEADER-ROW REDEFINES DNA-RESULT-RECORD.
002300     05  RESH-ROW-TYPE               PIC X(001).
002400     05  RESH-START-AT               PIC X(026).
002500     05  RESH-END-AT                 PIC X(026).
002600     05  RESH-CONTEXT-PATH           PIC X(128).
002700     05  RESH-RESULTS-PATH           PIC X(128).
002800     05  RESH-PARTICIPANT-ID         PIC X(036).
002900     05  RESH-MOST-COMMON-CODON      PIC X(003).
003000     05  FILLER                      PIC X(062).
003100*------------------------------------------------------------*
003200* 'S' ROW -- ONE PER SEQUENCE, GC CONTENT ROUNDED TO 2 DPS.
003300*------------------------------------------------------------*
003400 01  RES-SEQUENCE-ROW REDEFINES DNA-RESULT-RECORD.
003500     05  RESS-ROW-TYPE               PIC X(001).
003600     05  RESS-SEQ-NO                 PIC 9(004).
003700     05  RESS-GC-CONTENT             PIC 9(003)V99.
003800     05  FILLER                      PIC X(400).
003900*------------------------------------------------------------*
004000* 'C' ROW -- ONE PER DISTINCT CODON FOUND IN A SEQUENCE.
004100*------------------------------------------------------------*
004200 01  RES-CODON-ROW REDEFINES DNA-RESULT-RECORD.
004300     05  RESC-ROW-TYPE               PIC X(001).
004400     05  RESC-SEQ-NO                 PIC 9(004).
004500     05  RESC-CODON                  PIC X(003).
004600     05  RESC-CODON-COUNT            PIC 9(005).
004700     05  FILLER                      PIC X(397).
004800*------------------------------------------------------------*
004900* 'L' ROW -- THE WINNING LONGEST-COMMON-SUBSTRING RESULT AND
005000* THE 1-BASED LIST OF SEQUENCES THAT CONTAIN IT.
005100*------------------------------------------------------------*
005200 01  RES-LCS-ROW REDEFINES DNA-RESULT-RECORD.
005300     05  RESL-ROW-TYPE               PIC X(001).
005400     05  RESL-LCS-VALUE              PIC X(200).
005500     05  RESL-LCS-LENGTH             PIC 9(004).
005600     05  RESL-LCS-SEQ-COUNT          PIC 9(002).
005700     05  RESL-LCS-SEQ-ENTRY OCCURS 050 TIMES
005800             PIC 9(004).
005900     05  FILLER                      PIC X(003).
006000*------------------------------------------------------------*
006100* 'M' ROW -- ONE SANITIZED METADATA FIELD, SAME SHAPE AS THE
006200* DNAMTA INPUT ROW SO DNALOD CAN MOVE IT ACROSS UNCHANGED.
006300*------------------------------------------------------------*
006400 01  RES-METADATA-ROW REDEFINES DNA-RESULT-RECORD.
006500     05  RESM-ROW-TYPE               PIC X(001).
006600     05  RESM-KEY                    PIC X(030).
006700     05  RESM-VALUE                  PIC X(064).
006800     05  RESM-GROUP                  PIC X(030).
006900     05  FILLER                      PIC X(285).
