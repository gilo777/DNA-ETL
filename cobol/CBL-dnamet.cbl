000100*****************************************************************
000200* PROGRAM NAME:    DNAMET
000300* ORIGINAL AUTHOR: M. OKONKWO-BELL
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 07/29/88 M.OKONKWO-BELL  CREATED FOR THE GENOME STUDY INTAKE JOB.
000900*                          DROPS ANY METADATA FIELD WHOSE KEY
001000*                          BEGINS WITH AN UNDERSCORE SO NO
001100*                          PRIVACY-SENSITIVE FIELD EVER REACHES
001200*                          THE RESULT FILE.
001300* 01/17/92 T.ESPINETTI     CR-1119: GROUPED (ONE-LEVEL-NESTED)
001400*                          FIELDS NOW WALKED TOO -- AN UNDERSCORE
001500*                          ON A GROUPED KEY DROPS ONLY THAT FIELD,
001600*                          NOT THE WHOLE GROUP.
001700* 11/03/98 T.ESPINETTI     CR-1288 Y2K: NO DATE FIELDS OF OUR OWN
001800*                          IN THIS PROGRAM -- REVIEWED, NO CHANGE
001900*                          REQUIRED.
002000* 04/14/06 R.DELACROIX-OYE CR-1456: RECAST 1000/1100 WITH PROPER
002100*                          EXIT PARAGRAPHS AND AN EMPTY-TABLE
002200*                          SHORT-CIRCUIT SO THE PROGRAM FOLLOWS
002300*                          SHOP STANDARD PERFORM/GO TO STYLE.
002400* 08/21/06 R.DELACROIX-OYE CR-1462: ADD SPECIAL-NAMES (WAS
002500*                          MISSING) WITH CLASS DNA-PRIVATE-MARKER
002600*                          AND RE-EXPRESS THE UNDERSCORE TEST IN
002700*                          1100 AGAINST IT.
002800*
002900*****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    DNAMET.
003200 AUTHOR.        M. OKONKWO-BELL.
003300 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003400 DATE-WRITTEN.  07/29/88.
003500 DATE-COMPILED.
003600 SECURITY.      NON-CONFIDENTIAL.
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900*-----------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100*-----------------------------------------------------------------*
004200 SOURCE-COMPUTER. IBM-3081.
004300 OBJECT-COMPUTER. IBM-3081.
004400 SPECIAL-NAMES.
004500     CLASS DNA-PRIVATE-MARKER IS "_".
004600*****************************************************************
004700 DATA DIVISION.
004800*-----------------------------------------------------------------*
004900 WORKING-STORAGE SECTION.
005000*-----------------------------------------------------------------*
005100 77  MET-TABLE-NDX                    PIC 9(04) COMP VALUE ZERO.
005200*-----------------------------------------------------------------*
005300* SCRATCH AREA FOR THE UNDERSCORE TEST -- KEPT AS A SEPARATE
005400* GROUP (RATHER THAN TESTING MTAT-KEY DIRECTLY) SO A FUTURE
005500* MAINTAINER CAN WIDEN THE TEST PAST THE FIRST BYTE WITHOUT
005600* TOUCHING THE COPYBOOK.  THE NUMERIC AND INDEX VIEWS BELOW
005700* ARE RESERVED FOR A HASHED-LOOKUP REWRITE THAT WAS SCOPED BUT
005800* NEVER FUNDED -- NOT READ BY ANY PARAGRAPH TODAY.
005900*-----------------------------------------------------------------*
006000 01  MET-SCRATCH-AREA.
006100     05  MET-SCRATCH-LEAD-BYTE        PIC X(01).
006200     05  FILLER                       PIC X(03).
006300 01  MET-SCRATCH-NUMERIC-VIEW REDEFINES MET-SCRATCH-AREA
006400         PIC 9(04).
006500 01  MET-SCRATCH-INDEX-VIEW REDEFINES MET-SCRATCH-AREA.
006600     05  MET-SCRATCH-NDX              PIC 9(04) COMP.
006700 01  MET-SCRATCH-ALPHA-VIEW REDEFINES MET-SCRATCH-AREA
006800         PIC X(04).
006900*-----------------------------------------------------------------*
007000 LINKAGE SECTION.
007100 COPY DNACTX.
007200 COPY DNAMTA.
007300*****************************************************************
007400 PROCEDURE DIVISION USING DNA-JOB-CONTEXT, DNA-METADATA-TABLE.
007500*-----------------------------------------------------------------*
007600 0000-MAIN-PARAGRAPH.
007700*-----------------------------------------------------------------*
007800     SET DNA-CTX-STATUS-OK TO TRUE.
007900     MOVE SPACES TO DNA-CTX-REASON-TEXT.
008000     PERFORM 1000-SANITIZE-METADATA-TABLE
008100         THRU 1000-SANITIZE-METADATA-TABLE-EXIT.
008200     GOBACK.
008300*-----------------------------------------------------------------*
008400* A KEY STARTING WITH "_" IS DROPPED REGARDLESS OF WHICH LEVEL
008500* OF NESTING IT CAME FROM -- MTA-TABLE-ENTRY CARRIES TOP-LEVEL
008600* AND ONE-LEVEL-GROUPED FIELDS SIDE BY SIDE SO ONE WALK OF THE
008700* TABLE COVERS BOTH.  AN EMPTY TABLE (MTA-TABLE-COUNT ZERO) HAS
008800* NOTHING TO WALK -- SHORT-CIRCUIT OUT RATHER THAN START A
008900* VARYING LOOP THAT WOULD NEVER EXECUTE ITS BODY ANYWAY.
009000*-----------------------------------------------------------------*
009100 1000-SANITIZE-METADATA-TABLE.
009200*-----------------------------------------------------------------*
009300     IF MTA-TABLE-COUNT = ZERO
009400         GO TO 1000-SANITIZE-METADATA-TABLE-EXIT
009500     END-IF.
009600     PERFORM 1100-SANITIZE-ONE-ITEM
009700         THRU 1100-SANITIZE-ONE-ITEM-EXIT
009800         VARYING MET-TABLE-NDX FROM 1 BY 1
009900             UNTIL MET-TABLE-NDX > MTA-TABLE-COUNT.
010000 1000-SANITIZE-METADATA-TABLE-EXIT.
010100     EXIT.
010200*-----------------------------------------------------------------*
010300* LOOP BODY FOR 1000 -- ONE METADATA ROW.  A KEY NOT STARTING
010400* WITH "_" NEEDS NO FURTHER WORK -- DROP STRAIGHT THROUGH TO THE
010500* EXIT RATHER THAN NEST THE REST OF THE PARAGRAPH UNDER THE IF.
010600*-----------------------------------------------------------------*
010700 1100-SANITIZE-ONE-ITEM.
010800     IF MTAT-KEY (MET-TABLE-NDX) (1:1) NOT IS DNA-PRIVATE-MARKER
010900         GO TO 1100-SANITIZE-ONE-ITEM-EXIT
011000     END-IF.
011100     SET MTAT-DROPPED (MET-TABLE-NDX) TO TRUE.
011200 1100-SANITIZE-ONE-ITEM-EXIT.
011300     EXIT.
