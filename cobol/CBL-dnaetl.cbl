000100*****************************************************************
000200* PROGRAM NAME:    DNAETL
000300* ORIGINAL AUTHOR: M. OKONKWO-BELL
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 07/15/88 M.OKONKWO-BELL  CREATED FOR THE GENOME STUDY INTAKE JOB.
000900*                          BATCH DRIVER -- CALLS DNAVAL/DNAEXT/
001000*                          DNAVAL/DNAMET/DNAPRC/DNALOD FOR EACH
001100*                          TICKET ON THE INPUT TICKET FILE.
001200* 09/14/89 M.OKONKWO-BELL  CR-1058: UPSI-0 NOW SELECTS SINGLE-
001300*                          TICKET VS WHOLE-FILE (DIRECTORY) RUN
001400*                          MODE -- SEE 0000-MAIN-PARAGRAPH.
001500* 01/17/92 T.ESPINETTI     CR-1119: NO CHANGE HERE -- GROUPED
001600*                          METADATA IS HANDLED INSIDE DNAVAL/
001700*                          DNAMET, NOT BY THE DRIVER.
001800* 11/03/98 T.ESPINETTI     CR-1288 Y2K: START/END TIMESTAMPS NOW
001900*                          STAMPED WITH A 4-DIGIT YEAR.  SEE
002000*                          1210-RECORD-START-TIMESTAMP.
002100* 05/28/01 P.NAKASHIMA     CR-1350: NO CHANGE HERE -- MINIMUM AGE
002200*                          IS ENFORCED INSIDE DNAVAL.
002300* 08/02/06 R.HALVORSEN     CR-1490: CAP THE FAILURE TABLE AT
002400*                          DNA-MAX-FAILURES SO A LONG RUN OF BAD
002500*                          TICKETS CANNOT OVERFLOW THE SUMMARY.
002600* 08/15/06 R.DELACROIX-OYE CR-1458: 0000-MAIN-PARAGRAPH NEVER SET
002700*                          RETURN-CODE -- A JCL STEP COULD NOT TELL
002800*                          A FAILED RUN FROM A CLEAN ONE.  NOW SETS
002900*                          RETURN-CODE TO 1 WHEN SUM-FAILURE-COUNT
003000*                          IS NONZERO, FOR BOTH RUN MODES.
003100* 08/21/06 R.DELACROIX-OYE CR-1465: NOTED AT 9000-PRINT-SUMMARY-
003200*                          REPORT -- SUML-DIRECTORY COMES FROM THE
003300*                          LAST TICKET READ, SEE THE COMMENT THERE.
003400*
003500*****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    DNAETL.
003800 AUTHOR.        M. OKONKWO-BELL.
003900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
004000 DATE-WRITTEN.  07/15/88.
004100 DATE-COMPILED.
004200 SECURITY.      NON-CONFIDENTIAL.
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500*-----------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*-----------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3081.
004900 OBJECT-COMPUTER. IBM-3081.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     UPSI-0 ON STATUS IS ETL-SINGLE-TICKET-MODE
005300            OFF STATUS IS ETL-DIRECTORY-MODE.
005400*-----------------------------------------------------------------*
005500 INPUT-OUTPUT SECTION.
005600*-----------------------------------------------------------------*
005700 FILE-CONTROL.
005800*-----------------------------------------------------------------*
005900* ONE RECORD ON DNA-TICKET-FILE FOR SINGLE-TICKET MODE, MANY FOR
006000* DIRECTORY MODE -- UPSI-0 ONLY CHANGES HOW THE RUN IS REPORTED
006100* AT 9000-PRINT-SUMMARY-REPORT, NOT HOW THE FILE IS READ.
006200*-----------------------------------------------------------------*
006300     SELECT DNA-TICKET-FILE ASSIGN TO TKTDD
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS TKT-FILE-STATUS.
006600*
006700     SELECT DNA-SUMMARY-FILE ASSIGN TO SUMFILE
006800         RECORDING MODE IS F.
006900*****************************************************************
007000 DATA DIVISION.
007100*-----------------------------------------------------------------*
007200 FILE SECTION.
007300*-----------------------------------------------------------------*
007400 FD  DNA-TICKET-FILE.
007500 COPY DNATKT.
007600*-----------------------------------------------------------------*
007700 FD  DNA-SUMMARY-FILE
007800         RECORDING MODE IS F.
007900 01  DNA-SUMMARY-PRINT-RECORD.
008000     05  SUM-PRINT-LINE                PIC X(131).
008100     05  FILLER                        PIC X(001).
008200*-----------------------------------------------------------------*
008300* CARRIAGE-CONTROL VIEW OF THE SAME PRINT LINE, KEPT FOR THE
008400* SPOOL DRIVERS ON THIS SHOP'S OLDER PRINTERS THAT WANT AN
008500* EXPLICIT CC BYTE RATHER THAN AFTER-ADVANCING -- DNAETL ITSELF
008600* USES AFTER ADVANCING, SO THIS VIEW IS NOT WRITTEN THROUGH.
008700*-----------------------------------------------------------------*
008800 01  DNA-SUMMARY-PRINT-CC-VIEW REDEFINES DNA-SUMMARY-PRINT-RECORD.
008900     05  SUM-PRINT-CC                  PIC X(001).
009000     05  SUM-PRINT-BODY                PIC X(131).
009100*-----------------------------------------------------------------*
009200 WORKING-STORAGE SECTION.
009300*-----------------------------------------------------------------*
009400 01  WS-SWITCHES-MISC-FIELDS.
009500     05  TKT-FILE-STATUS              PIC X(02).
009600         88  TKT-FILE-OK                      VALUE '00'.
009700         88  TKT-FILE-EOF                      VALUE '10'.
009800     05  FILLER                       PIC X(02).
009900*-----------------------------------------------------------------*
010000 77  WS-RESULT-MESSAGE                PIC X(080).
010100*-----------------------------------------------------------------*
010200* TODAY'S DATE/TIME FROM THE SYSTEM CLOCK, REDEFINED INTO EDITED
010300* YYYY-MM-DD-HH.MM.SS FORM FOR THE 26-BYTE CONTEXT TIMESTAMP.
010400*-----------------------------------------------------------------*
010500 01  ETL-CLOCK-DATE.
010600     05  ETL-CLOCK-YYYY                PIC 9(04).
010700     05  ETL-CLOCK-MM                   PIC 9(02).
010800     05  ETL-CLOCK-DD                   PIC 9(02).
010900     05  FILLER                         PIC X(01).
011000*-----------------------------------------------------------------*
011100* SINGLE-FIELD VIEW OF THE SAME 8 DIGITS, HANDY FOR A QUICK
011200* EQUAL/NOT-EQUAL COMPARE WITHOUT BREAKING OUT YYYY/MM/DD.
011300*-----------------------------------------------------------------*
011400 01  ETL-CLOCK-DATE-NUMERIC REDEFINES ETL-CLOCK-DATE
011500         PIC 9(08).
011600 01  ETL-CLOCK-TIME.
011700     05  ETL-CLOCK-HH                   PIC 9(02).
011800     05  ETL-CLOCK-MIN                  PIC 9(02).
011900     05  ETL-CLOCK-SS                   PIC 9(02).
012000     05  FILLER                         PIC 9(02).
012100*-----------------------------------------------------------------*
012200 01  ETL-CLOCK-TIME-NUMERIC REDEFINES ETL-CLOCK-TIME
012300         PIC 9(08).
012400*-----------------------------------------------------------------*
012500 COPY DNACTX.
012600 COPY DNASEQ.
012700 COPY DNAMTA.
012800 COPY DNASUM.
012900 COPY DNACTL.
013000*****************************************************************
013100 PROCEDURE DIVISION.
013200*-----------------------------------------------------------------*
013300 0000-MAIN-PARAGRAPH.
013400*-----------------------------------------------------------------*
013500     MOVE ZERO TO SUM-TOTAL-FILES, SUM-SUCCESS-COUNT,
013600         SUM-FAILURE-COUNT.
013700     OPEN INPUT DNA-TICKET-FILE.
013800     IF NOT TKT-FILE-OK
013900         DISPLAY 'NO INPUT'
014000         GO TO 0000-MAIN-PARAGRAPH-EXIT
014100     END-IF.
014200     PERFORM 1000-PROCESS-ONE-TICKET
014300         UNTIL TKT-FILE-EOF.
014400     CLOSE DNA-TICKET-FILE.
014500     IF ETL-DIRECTORY-MODE
014600         PERFORM 9000-PRINT-SUMMARY-REPORT
014700             THRU 9000-PRINT-SUMMARY-REPORT-EXIT
014800     END-IF.
014900*-----------------------------------------------------------------*
015000* SUM-FAILURE-COUNT IS RAISED BY 1900-TRANSLATE-STATUS FOR EVERY
015100* FAILED TICKET REGARDLESS OF MODE -- ONE CHECK HERE COVERS BOTH
015200* DIRECTORY MODE AND THE SINGLE-TICKET PATH.  THE CALLING JCL
015300* STEP NEEDS A NONZERO RETURN-CODE TO KNOW THE RUN DID NOT FULLY
015400* SUCCEED, PER THE STUDY CHARTER.
015500*-----------------------------------------------------------------*
015600     IF SUM-FAILURE-COUNT > ZERO
015700         MOVE 1 TO RETURN-CODE
015800     END-IF.
015900 0000-MAIN-PARAGRAPH-EXIT.
016000     GOBACK.
016100*-----------------------------------------------------------------*
016200 1000-PROCESS-ONE-TICKET.
016300*-----------------------------------------------------------------*
016400     READ DNA-TICKET-FILE
016500         AT END
016600             SET TKT-FILE-EOF TO TRUE
016700         NOT AT END
016800             PERFORM 1100-RUN-TICKET-PIPELINE
016900                 THRU 1100-RUN-TICKET-PIPELINE-EXIT
017000     END-READ.
017100*-----------------------------------------------------------------*
017200* ONE TICKET, START TO FINISH -- VALIDATE, EXTRACT, VALIDATE THE
017300* METADATA, SANITIZE IT, ANALYZE THE DNA, LOAD THE RESULT.  ANY
017400* CALLED SUBPROGRAM THAT SETS DNA-CTX-STATUS-FAILED SKIPS EVERY
017500* STEP AFTER IT -- THE TICKET FAILS WITH THAT STEP'S REASON TEXT.
017600*-----------------------------------------------------------------*
017700 1100-RUN-TICKET-PIPELINE.
017800*-----------------------------------------------------------------*
017900     ADD 1 TO SUM-TOTAL-FILES.
018000     MOVE SPACES TO DNA-JOB-CONTEXT.
018100     SET DNA-CTX-STATUS-OK TO TRUE.
018200     MOVE TKT-CONTEXT-PATH TO DNA-CTX-CONTEXT-PATH.
018300     MOVE TKT-RESULTS-PATH TO DNA-CTX-RESULTS-PATH.
018400     SET DNA-ACTION-IS-TICKET TO TRUE.
018500     CALL 'DNAVAL' USING DNA-JOB-CONTEXT, DNA-METADATA-TABLE.
018600     IF DNA-CTX-STATUS-OK
018700         PERFORM 1200-RUN-EXTRACT-THRU-LOAD
018800             THRU 1200-RUN-EXTRACT-THRU-LOAD-EXIT
018900     END-IF.
019000     PERFORM 1900-TRANSLATE-STATUS
019100         THRU 1900-TRANSLATE-STATUS-EXIT.
019200 1100-RUN-TICKET-PIPELINE-EXIT.
019300     EXIT.
019400*-----------------------------------------------------------------*
019500* EXTRACT / VALIDATE-METADATA / SANITIZE / ANALYZE / LOAD, WITH
019600* THE PROCESSING TIMESTAMPS BRACKETING THE WHOLE SPAN PER THE
019700* STUDY CHARTER.
019800*-----------------------------------------------------------------*
019900 1200-RUN-EXTRACT-THRU-LOAD.
020000*-----------------------------------------------------------------*
020100     PERFORM 1210-RECORD-START-TIMESTAMP.
020200     CALL 'DNAEXT' USING DNA-JOB-CONTEXT, DNA-SEQUENCE-LIMITS,
020300         DNA-SEQUENCE-TABLE, DNA-METADATA-LIMITS,
020400         DNA-METADATA-TABLE.
020500     IF DNA-CTX-STATUS-OK
020600         SET DNA-ACTION-IS-METADATA TO TRUE
020700         CALL 'DNAVAL' USING DNA-JOB-CONTEXT, DNA-METADATA-TABLE
020800     END-IF.
020900     IF DNA-CTX-STATUS-OK
021000         CALL 'DNAMET' USING DNA-JOB-CONTEXT, DNA-METADATA-TABLE
021100     END-IF.
021200     IF DNA-CTX-STATUS-OK
021300         CALL 'DNAPRC' USING DNA-JOB-CONTEXT, DNA-SEQUENCE-LIMITS,
021400             DNA-SEQUENCE-TABLE, DNA-CODON-TOTALS, DNA-LCS-BEST
021500     END-IF.
021600     PERFORM 1220-RECORD-END-TIMESTAMP.
021700     IF DNA-CTX-STATUS-OK
021800         CALL 'DNALOD' USING DNA-JOB-CONTEXT, DNA-SEQUENCE-TABLE,
021900             DNA-CODON-TOTALS, DNA-LCS-BEST, DNA-METADATA-TABLE
022000     END-IF.
022100 1200-RUN-EXTRACT-THRU-LOAD-EXIT.
022200     EXIT.
022300*-----------------------------------------------------------------*
022400 1210-RECORD-START-TIMESTAMP.
022500*-----------------------------------------------------------------*
022600     ACCEPT ETL-CLOCK-DATE FROM DATE YYYYMMDD.
022700     ACCEPT ETL-CLOCK-TIME FROM TIME.
022800     MOVE SPACES TO DNA-CTX-START-AT.
022900     STRING ETL-CLOCK-YYYY DELIMITED BY SIZE
023000             '-' DELIMITED BY SIZE
023100             ETL-CLOCK-MM DELIMITED BY SIZE
023200             '-' DELIMITED BY SIZE
023300             ETL-CLOCK-DD DELIMITED BY SIZE
023400             '-' DELIMITED BY SIZE
023500             ETL-CLOCK-HH DELIMITED BY SIZE
023600             '.' DELIMITED BY SIZE
023700             ETL-CLOCK-MIN DELIMITED BY SIZE
023800             '.' DELIMITED BY SIZE
023900             ETL-CLOCK-SS DELIMITED BY SIZE
024000         INTO DNA-CTX-START-AT
024100     END-STRING.
024200*-----------------------------------------------------------------*
024300 1220-RECORD-END-TIMESTAMP.
024400*-----------------------------------------------------------------*
024500     ACCEPT ETL-CLOCK-DATE FROM DATE YYYYMMDD.
024600     ACCEPT ETL-CLOCK-TIME FROM TIME.
024700     MOVE SPACES TO DNA-CTX-END-AT.
024800     STRING ETL-CLOCK-YYYY DELIMITED BY SIZE
024900             '-' DELIMITED BY SIZE
025000             ETL-CLOCK-MM DELIMITED BY SIZE
025100             '-' DELIMITED BY SIZE
025200             ETL-CLOCK-DD DELIMITED BY SIZE
025300             '-' DELIMITED BY SIZE
025400             ETL-CLOCK-HH DELIMITED BY SIZE
025500             '.' DELIMITED BY SIZE
025600             ETL-CLOCK-MIN DELIMITED BY SIZE
025700             '.' DELIMITED BY SIZE
025800             ETL-CLOCK-SS DELIMITED BY SIZE
025900         INTO DNA-CTX-END-AT
026000     END-STRING.
026100*-----------------------------------------------------------------*
026200* EVERY RECOGNIZED BUSINESS ERROR ALREADY CARRIES ITS OWN READY-
026300* TO-PRINT REASON TEXT FROM THE SUBPROGRAM THAT DETECTED IT --
026400* ONLY AN EMPTY REASON (A STEP FAILED WITHOUT SETTING ONE) FALLS
026500* BACK TO THE GENERIC UNKNOWN-EXCEPTION WORDING.
026600*-----------------------------------------------------------------*
026700 1900-TRANSLATE-STATUS.
026800*-----------------------------------------------------------------*
026900     IF DNA-CTX-STATUS-OK
027000         ADD 1 TO SUM-SUCCESS-COUNT
027100         MOVE SPACES TO WS-RESULT-MESSAGE
027200         STRING 'PIPLINE COMPLETED FOR PARTICIPANT ID: '
027300                 DELIMITED BY SIZE
027400                 DNA-CTX-PARTICIPANT-ID DELIMITED BY SPACE
027500             INTO WS-RESULT-MESSAGE
027600         END-STRING
027700     ELSE
027800         ADD 1 TO SUM-FAILURE-COUNT
027900         IF DNA-CTX-REASON-TEXT = SPACES
028000             MOVE 'UNKNOWN EXCEPTION: UNSPECIFIED ERROR'
028100                 TO DNA-CTX-REASON-TEXT
028200         END-IF
028300         MOVE DNA-CTX-REASON-TEXT TO WS-RESULT-MESSAGE
028400         PERFORM 1950-RECORD-FAILURE-ENTRY
028500             THRU 1950-RECORD-FAILURE-ENTRY-EXIT
028600     END-IF.
028700     DISPLAY WS-RESULT-MESSAGE.
028800 1900-TRANSLATE-STATUS-EXIT.
028900     EXIT.
029000*-----------------------------------------------------------------*
029100* CR-1490 -- ONCE THE TABLE IS FULL, LATER FAILURES ARE STILL
029200* COUNTED IN SUM-FAILURE-COUNT BUT ARE NOT LISTED BY NAME.
029300*-----------------------------------------------------------------*
029400 1950-RECORD-FAILURE-ENTRY.
029500*-----------------------------------------------------------------*
029600     IF SUM-FAILURE-COUNT > DNA-MAX-FAILURES
029700         GO TO 1950-RECORD-FAILURE-ENTRY-EXIT
029800     END-IF.
029900     SET SUM-FAILURE-NDX TO SUM-FAILURE-COUNT.
030000     MOVE DNA-CTX-CONTEXT-PATH TO SUMF-TICKET-NAME (SUM-FAILURE-NDX).
030100     MOVE DNA-CTX-REASON-TEXT TO SUMF-REASON (SUM-FAILURE-NDX).
030200 1950-RECORD-FAILURE-ENTRY-EXIT.
030300     EXIT.
030400*-----------------------------------------------------------------*
030500* DIRECTORY-MODE SUMMARY -- LAYOUT AND WORDING PER THE STUDY
030600* CHARTER'S REPORTS SECTION.  SUCCESS RATE IS ONE DECIMAL, ZERO
030700* WHEN NO TICKETS WERE PROCESSED.
030800*-----------------------------------------------------------------*
030900 9000-PRINT-SUMMARY-REPORT.
031000*-----------------------------------------------------------------*
031100     OPEN OUTPUT DNA-SUMMARY-FILE.
031200     MOVE ZERO TO LINE-COUNT.
031300     MOVE 055 TO LINES-ON-PAGE.
031400     MOVE ZERO TO PAGE-COUNT.
031500     IF SUM-TOTAL-FILES = ZERO
031600         MOVE ZERO TO SUM-SUCCESS-RATE
031700     ELSE
031800         COMPUTE SUM-SUCCESS-RATE ROUNDED =
031900             SUM-SUCCESS-COUNT / SUM-TOTAL-FILES * 100
032000     END-IF.
032100     IF ETL-SINGLE-TICKET-MODE
032200         MOVE 'SINGLE' TO SUML-MODE
032300     ELSE
032400         MOVE 'DIRECTORY' TO SUML-MODE
032500     END-IF.
032600     MOVE SUML-MODE-LINE TO SUM-PRINT-LINE.
032700     WRITE DNA-SUMMARY-PRINT-RECORD
032800         AFTER ADVANCING PAGE.
032900     MOVE SUML-RULE-LINE TO SUM-PRINT-LINE.
033000     WRITE DNA-SUMMARY-PRINT-RECORD
033100         AFTER ADVANCING 1.
033200*-----------------------------------------------------------------*
033300* TKT-CONTEXT-PATH STILL HOLDS THE LAST TICKET READ AT THIS POINT
033400* -- FOR A DIRECTORY-MODE RUN WHERE EVERY TICKET SHARES ONE
033500* PARENT DIRECTORY THIS PRINTS RIGHT, BUT IT IS NOT A TRUE
033600* RUN-WIDE DIRECTORY NAME IF TICKETS EVER NAME DIFFERENT
033700* PARENTS -- NOTED FOR WHOEVER PICKS THIS PROGRAM UP NEXT.
033800*-----------------------------------------------------------------*
033900     MOVE TKT-CONTEXT-PATH TO SUML-DIRECTORY.
034000     MOVE SUML-DIRECTORY-LINE TO SUM-PRINT-LINE.
034100     WRITE DNA-SUMMARY-PRINT-RECORD
034200         AFTER ADVANCING 1.
034300     MOVE SUM-TOTAL-FILES TO SUML-TOTAL.
034400     MOVE SUML-TOTAL-LINE TO SUM-PRINT-LINE.
034500     WRITE DNA-SUMMARY-PRINT-RECORD
034600         AFTER ADVANCING 1.
034700     MOVE SUM-SUCCESS-COUNT TO SUML-SUCCESS.
034800     MOVE SUML-SUCCESS-LINE TO SUM-PRINT-LINE.
034900     WRITE DNA-SUMMARY-PRINT-RECORD
035000         AFTER ADVANCING 1.
035100     MOVE SUM-FAILURE-COUNT TO SUML-FAILED.
035200     MOVE SUML-FAILED-LINE TO SUM-PRINT-LINE.
035300     WRITE DNA-SUMMARY-PRINT-RECORD
035400         AFTER ADVANCING 1.
035500     MOVE SUM-SUCCESS-RATE TO SUML-RATE.
035600     MOVE SUML-RATE-LINE TO SUM-PRINT-LINE.
035700     WRITE DNA-SUMMARY-PRINT-RECORD
035800         AFTER ADVANCING 2.
035900     IF SUM-FAILURE-COUNT > ZERO
036000         MOVE SUML-FAILED-HEADING TO SUM-PRINT-LINE
036100         WRITE DNA-SUMMARY-PRINT-RECORD
036200             AFTER ADVANCING 1
036300         PERFORM 9100-PRINT-ONE-FAILURE
036400             VARYING SUM-FAILURE-NDX FROM 1 BY 1
036500                 UNTIL SUM-FAILURE-NDX > SUM-FAILURE-COUNT
036600                     OR SUM-FAILURE-NDX > DNA-MAX-FAILURES
036700     END-IF.
036800     CLOSE DNA-SUMMARY-FILE.
036900 9000-PRINT-SUMMARY-REPORT-EXIT.
037000     EXIT.
037100*-----------------------------------------------------------------*
037200* LOOP BODY FOR 9000 -- ONE FAILED-TICKET DETAIL LINE.
037300*-----------------------------------------------------------------*
037400 9100-PRINT-ONE-FAILURE.
037500     MOVE SUMF-TICKET-NAME (SUM-FAILURE-NDX) TO SUML-FAILED-NAME.
037600     MOVE SUMF-REASON (SUM-FAILURE-NDX) TO SUML-FAILED-REASON.
037700     MOVE SUML-FAILED-DETAIL TO SUM-PRINT-LINE.
037800     WRITE DNA-SUMMARY-PRINT-RECORD
037900         AFTER ADVANCING 1.
