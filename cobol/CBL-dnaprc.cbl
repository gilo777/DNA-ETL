000100*****************************************************************
000200* PROGRAM NAME:    DNAPRC
000300* ORIGINAL AUTHOR: M. OKONKWO-BELL
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 08/15/88 M.OKONKWO-BELL  CREATED FOR THE GENOME STUDY INTAKE JOB.
000900*                          PER-SEQUENCE GC CONTENT AND CODON
001000*                          FREQUENCY PASS.
001100* 02/02/89 M.OKONKWO-BELL  CR-1031: ADD CROSS-SEQUENCE MOST
001200*                          COMMON CODON PASS.
001300* 10/11/90 R.HALVORSEN     CR-1077: ADD LONGEST COMMON SUBSTRING
001400*                          PASS ACROSS ALL SEQUENCE PAIRS.
001500* 01/17/92 T.ESPINETTI     CR-1119: NO METADATA TOUCHED HERE,
001600*                          REVIEWED FOR CR-1119, NO CHANGE.
001700* 06/19/02 P.NAKASHIMA     CR-1372: DNA-MAX-SEQUENCES RAISED TO
001800*                          050 -- CONFIRMED THE PAIR LOOP BELOW
001900*                          STILL FITS THE JOB STEP'S CPU WINDOW.
002000* 03/04/05 P.NAKASHIMA     CR-1458: LCS TIE-BREAK NOW PREFERS THE
002100*                          CANDIDATE FOUND IN MORE SEQUENCES, NOT
002200*                          JUST THE FIRST ONE FOUND.
002300*
002400*****************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.    DNAPRC.
002700 AUTHOR.        M. OKONKWO-BELL.
002800 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002900 DATE-WRITTEN.  08/15/88.
003000 DATE-COMPILED.
003100 SECURITY.      NON-CONFIDENTIAL.
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400*-----------------------------------------------------------------*
003500 CONFIGURATION SECTION.
003600*-----------------------------------------------------------------*
003700 SOURCE-COMPUTER. IBM-3081.
003800 OBJECT-COMPUTER. IBM-3081.
003900 SPECIAL-NAMES.
004000     CLASS DNA-BASE IS "A", "C", "G", "T".
004100*****************************************************************
004200 DATA DIVISION.
004300*-----------------------------------------------------------------*
004400 WORKING-STORAGE SECTION.
004500*-----------------------------------------------------------------*
004600 01  WS-SWITCHES-MISC-FIELDS.
004700     05  PRC-CODON-FOUND-SW          PIC X(01) VALUE 'N'.
004800         88  PRC-CODON-WAS-FOUND              VALUE 'Y'.
004900     05  PRC-SUBSTR-FOUND-SW         PIC X(01) VALUE 'N'.
005000         88  PRC-SUBSTR-WAS-FOUND             VALUE 'Y'.
005100     05  FILLER                       PIC X(02).
005200*-----------------------------------------------------------------*
005300* SCRATCH VIEW OF ONE CODON BEING ASSEMBLED -- THE NUMERIC VIEW
005400* WAS ADDED FOR A PROPOSED CODON-AS-BASE-26-DIGEST SPEED-UP THAT
005500* WAS NEVER BUILT.  NOT READ BY ANY PARAGRAPH IN THIS VERSION.
005600*-----------------------------------------------------------------*
005700 01  PRC-CODON-SCRATCH-AREA.
005800     05  PRC-CODON-SCRATCH-TEXT       PIC X(03).
005900 01  PRC-CODON-SCRATCH-NUMERIC REDEFINES PRC-CODON-SCRATCH-AREA
006000         PIC 9(03).
006100 01  PRC-CODON-SCRATCH-BYTES REDEFINES PRC-CODON-SCRATCH-AREA.
006200     05  PRC-CODON-SCRATCH-B1         PIC X(01).
006300     05  PRC-CODON-SCRATCH-B2         PIC X(01).
006400     05  PRC-CODON-SCRATCH-B3         PIC X(01).
006500 01  PRC-CODON-SCRATCH-ALPHA-VIEW REDEFINES PRC-CODON-SCRATCH-AREA
006600         PIC X(03).
006700*-----------------------------------------------------------------*
006800 77  PRC-SEQ-NDX                     PIC 9(04) COMP VALUE ZERO.
006900 77  PRC-GC-COUNT                    PIC 9(04) COMP VALUE ZERO.
007000 77  PRC-BASE-NDX                    PIC 9(04) COMP VALUE ZERO.
007100 77  PRC-WINDOW-NDX                  PIC 9(04) COMP VALUE ZERO.
007200 77  PRC-WINDOW-COUNT                PIC 9(04) COMP VALUE ZERO.
007300 77  PRC-CODON-WORK                  PIC X(03).
007400 77  PRC-CODON-NDX                   PIC 9(02) COMP VALUE ZERO.
007500 77  PRC-TOTAL-NDX                   PIC 9(02) COMP VALUE ZERO.
007600 77  PRC-WINNER-TOTAL                PIC 9(07) COMP VALUE ZERO.
007700*-----------------------------------------------------------------*
007800* LONGEST-COMMON-SUBSTRING WORK AREA.  THE DP ROW IS ONE
007900* SEQUENCE'S WORTH OF CELLS (MAX 200 BASES); THE CLASSIC ROLLING
008000* DIAGONAL TRICK AVOIDS NEEDING A FULL TWO-DIMENSIONAL TABLE.
008100*-----------------------------------------------------------------*
008200 01  PRC-DP-ROW.
008300     05  PRC-DP-CELL OCCURS 200 TIMES INDEXED BY PRC-DP-NDX
008400             PIC 9(04) COMP.
008500     05  FILLER                       PIC X(01).
008600 77  PRC-DP-TEMP                     PIC 9(04) COMP VALUE ZERO.
008700 77  PRC-DP-DIAG                     PIC 9(04) COMP VALUE ZERO.
008800 77  PRC-A-NDX                       PIC 9(04) COMP VALUE ZERO.
008900 77  PRC-B-NDX                       PIC 9(04) COMP VALUE ZERO.
009000 77  PRC-BEST-LEN-THIS-PAIR          PIC 9(04) COMP VALUE ZERO.
009100 77  PRC-BEST-END-THIS-PAIR          PIC 9(04) COMP VALUE ZERO.
009200 77  PRC-FIRST-SEQ-OF-PAIR           PIC 9(04) COMP VALUE ZERO.
009300 77  PRC-SECOND-SEQ-OF-PAIR          PIC 9(04) COMP VALUE ZERO.
009400 77  PRC-CANDIDATE-LEN               PIC 9(04) COMP VALUE ZERO.
009500 77  PRC-CANDIDATE-VALUE             PIC X(200) VALUE SPACES.
009600 77  PRC-CANDIDATE-SEQ-COUNT         PIC 9(02) COMP VALUE ZERO.
009700 01  PRC-CANDIDATE-SEQ-LIST.
009800     05  PRC-CAND-SEQ-ENTRY OCCURS 050 TIMES
009900             INDEXED BY PRC-CAND-SEQ-NDX
010000             PIC 9(04) COMP.
010100     05  FILLER                       PIC X(01).
010200 77  PRC-SCAN-START                  PIC 9(04) COMP VALUE ZERO.
010300 77  PRC-SCAN-LAST-START              PIC 9(04) COMP VALUE ZERO.
010400*-----------------------------------------------------------------*
010500 LINKAGE SECTION.
010600 COPY DNACTX.
010700 COPY DNASEQ.
010800*****************************************************************
010900 PROCEDURE DIVISION USING DNA-JOB-CONTEXT, DNA-SEQUENCE-LIMITS,
011000         DNA-SEQUENCE-TABLE, DNA-CODON-TOTALS, DNA-LCS-BEST.
011100*-----------------------------------------------------------------*
011200 0000-MAIN-PARAGRAPH.
011300*-----------------------------------------------------------------*
011400     SET DNA-CTX-STATUS-OK TO TRUE.
011500     MOVE SPACES TO DNA-CTX-REASON-TEXT.
011600     PERFORM 1000-ANALYZE-SEQUENCE
011700             THRU 1000-ANALYZE-SEQUENCE-EXIT
011800         VARYING PRC-SEQ-NDX FROM 1 BY 1
011900         UNTIL PRC-SEQ-NDX > SEQ-TABLE-COUNT.
012000     PERFORM 2000-FIND-MOST-COMMON-CODON
012100         THRU 2000-FIND-MOST-COMMON-CODON-EXIT.
012200     PERFORM 3000-FIND-LCS THRU 3000-FIND-LCS-EXIT.
012300     GOBACK.
012400*-----------------------------------------------------------------*
012500* PER-SEQUENCE GC CONTENT AND CODON FREQUENCY.
012600*-----------------------------------------------------------------*
012700 1000-ANALYZE-SEQUENCE.
012800*-----------------------------------------------------------------*
012900     SET SEQ-TABLE-NDX TO PRC-SEQ-NDX.
013000     MOVE ZERO TO PRC-GC-COUNT.
013100     PERFORM 1010-COUNT-GC-BASE
013200         VARYING PRC-BASE-NDX FROM 1 BY 1
013300             UNTIL PRC-BASE-NDX > SEQT-LENGTH (SEQ-TABLE-NDX).
013400     IF SEQT-LENGTH (SEQ-TABLE-NDX) > ZERO
013500         COMPUTE SEQT-GC-CONTENT (SEQ-TABLE-NDX) ROUNDED =
013600             (PRC-GC-COUNT / SEQT-LENGTH (SEQ-TABLE-NDX)) * 100
013700     ELSE
013800         MOVE ZERO TO SEQT-GC-CONTENT (SEQ-TABLE-NDX)
013900     END-IF.
014000     MOVE ZERO TO SEQT-CODON-COUNT (SEQ-TABLE-NDX).
014100     COMPUTE PRC-WINDOW-COUNT = SEQT-LENGTH (SEQ-TABLE-NDX) / 3.
014200     PERFORM 1020-PROCESS-ONE-WINDOW
014300         VARYING PRC-WINDOW-NDX FROM 1 BY 1
014400             UNTIL PRC-WINDOW-NDX > PRC-WINDOW-COUNT.
014500 1000-ANALYZE-SEQUENCE-EXIT.
014600     EXIT.
014700*-----------------------------------------------------------------*
014800* LOOP BODY FOR 1000 -- ONE BASE OF THE GC-CONTENT SCAN.
014900*-----------------------------------------------------------------*
015000 1010-COUNT-GC-BASE.
015100     IF SEQT-VALUE (SEQ-TABLE-NDX) (PRC-BASE-NDX:1) = 'G'
015200             OR SEQT-VALUE (SEQ-TABLE-NDX) (PRC-BASE-NDX:1)
015300                 = 'C'
015400         ADD 1 TO PRC-GC-COUNT
015500     END-IF.
015600*-----------------------------------------------------------------*
015700* LOOP BODY FOR 1000 -- ONE NON-OVERLAPPING 3-CHARACTER WINDOW.
015800*-----------------------------------------------------------------*
015900 1020-PROCESS-ONE-WINDOW.
016000     MOVE SEQT-VALUE (SEQ-TABLE-NDX)
016100             ((PRC-WINDOW-NDX - 1) * 3 + 1 : 3)
016200         TO PRC-CODON-WORK.
016300     PERFORM 1100-TALLY-ONE-CODON
016400         THRU 1100-TALLY-ONE-CODON-EXIT.
016500*-----------------------------------------------------------------*
016600* LOOK UP PRC-CODON-WORK IN THIS SEQUENCE'S CODON TABLE; BUMP
016700* ITS COUNT IF ALREADY THERE, OTHERWISE ADD A NEW ENTRY AT THE
016800* END SO FIRST-SEEN ORDER IS PRESERVED FOR THE TIE-BREAK LATER.
016900*-----------------------------------------------------------------*
017000 1100-TALLY-ONE-CODON.
017100*-----------------------------------------------------------------*
017200* A WINDOW THAT IS NOT PURE A/C/G/T (A STRAY CHARACTER FROM A
017300* DAMAGED READ) IS LEFT OUT OF THE FREQUENCY TABLE RATHER THAN
017400* POISONING THE MOST-COMMON-CODON PASS DOWNSTREAM.
017500     IF PRC-CODON-WORK (1:1) NOT IS DNA-BASE
017600             OR PRC-CODON-WORK (2:1) NOT IS DNA-BASE
017700             OR PRC-CODON-WORK (3:1) NOT IS DNA-BASE
017800         GO TO 1100-TALLY-ONE-CODON-EXIT
017900     END-IF.
018000     SET PRC-CODON-WAS-FOUND TO FALSE.
018100     PERFORM 1110-SEARCH-CODON-TABLE
018200         VARYING PRC-CODON-NDX FROM 1 BY 1
018300             UNTIL PRC-CODON-NDX > SEQT-CODON-COUNT
018400                     (SEQ-TABLE-NDX)
018500                 OR PRC-CODON-WAS-FOUND.
018600     IF NOT PRC-CODON-WAS-FOUND
018700             AND SEQT-CODON-COUNT (SEQ-TABLE-NDX) < DNA-MAX-
018800                 CODONS
018900         ADD 1 TO SEQT-CODON-COUNT (SEQ-TABLE-NDX)
019000         MOVE PRC-CODON-WORK TO
019100             SEQTC-CODON (SEQ-TABLE-NDX,
019200                 SEQT-CODON-COUNT (SEQ-TABLE-NDX))
019300         MOVE 1 TO
019400             SEQTC-COUNT (SEQ-TABLE-NDX,
019500                 SEQT-CODON-COUNT (SEQ-TABLE-NDX))
019600     END-IF.
019700 1100-TALLY-ONE-CODON-EXIT.
019800     EXIT.
019900*-----------------------------------------------------------------*
020000* LOOP BODY FOR 1100 -- ONE ENTRY OF THIS SEQUENCE'S CODON TABLE.
020100*-----------------------------------------------------------------*
020200 1110-SEARCH-CODON-TABLE.
020300     IF SEQTC-CODON (SEQ-TABLE-NDX, PRC-CODON-NDX)
020400             = PRC-CODON-WORK
020500         ADD 1 TO SEQTC-COUNT (SEQ-TABLE-NDX, PRC-CODON-NDX)
020600         SET PRC-CODON-WAS-FOUND TO TRUE
020700     END-IF.
020800*-----------------------------------------------------------------*
020900* ROLL EVERY SEQUENCE'S CODON TABLE INTO ONE CROSS-SEQUENCE
021000* TOTAL, THEN PICK THE CODON WITH THE HIGHEST TOTAL.  ENTRIES
021100* ARE ACCUMULATED IN FIRST-SEEN ORDER, AND THE SCAN BELOW ONLY
021200* REPLACES THE CURRENT WINNER ON A STRICTLY HIGHER TOTAL, SO A
021300* TIE GOES TO WHICHEVER CODON WAS SEEN FIRST.
021400*-----------------------------------------------------------------*
021500 2000-FIND-MOST-COMMON-CODON.
021600*-----------------------------------------------------------------*
021700     MOVE ZERO TO CODT-ENTRY-COUNT.
021800     MOVE SPACES TO CODT-WINNER-CODON.
021900     MOVE ZERO TO PRC-WINNER-TOTAL.
022000     PERFORM 2050-PROCESS-ONE-SEQUENCE-CODONS
022100         VARYING PRC-SEQ-NDX FROM 1 BY 1
022200             UNTIL PRC-SEQ-NDX > SEQ-TABLE-COUNT.
022300     PERFORM 2200-SELECT-WINNER-CODON
022400         VARYING PRC-TOTAL-NDX FROM 1 BY 1
022500             UNTIL PRC-TOTAL-NDX > CODT-ENTRY-COUNT.
022600 2000-FIND-MOST-COMMON-CODON-EXIT.
022700     EXIT.
022800*-----------------------------------------------------------------*
022900* LOOP BODY FOR 2000 -- MERGE ONE SEQUENCE'S CODON TABLE IN.
023000*-----------------------------------------------------------------*
023100 2050-PROCESS-ONE-SEQUENCE-CODONS.
023200     SET SEQ-TABLE-NDX TO PRC-SEQ-NDX.
023300     PERFORM 2100-ADD-TO-CODON-TOTAL
023400         VARYING PRC-CODON-NDX FROM 1 BY 1
023500             UNTIL PRC-CODON-NDX > SEQT-CODON-COUNT
023600                     (SEQ-TABLE-NDX).
023700*-----------------------------------------------------------------*
023800 2100-ADD-TO-CODON-TOTAL.
023900*-----------------------------------------------------------------*
024000     SET PRC-CODON-WAS-FOUND TO FALSE.
024100     PERFORM 2110-SEARCH-TOTALS-TABLE
024200         VARYING PRC-TOTAL-NDX FROM 1 BY 1
024300             UNTIL PRC-TOTAL-NDX > CODT-ENTRY-COUNT
024400                     OR PRC-CODON-WAS-FOUND.
024500     IF NOT PRC-CODON-WAS-FOUND AND CODT-ENTRY-COUNT < 64
024600         ADD 1 TO CODT-ENTRY-COUNT
024700         MOVE SEQTC-CODON (SEQ-TABLE-NDX, PRC-CODON-NDX)
024800             TO CODT-CODON (CODT-ENTRY-COUNT)
024900         MOVE SEQTC-COUNT (SEQ-TABLE-NDX, PRC-CODON-NDX)
025000             TO CODT-TOTAL (CODT-ENTRY-COUNT)
025100     END-IF.
025200*-----------------------------------------------------------------*
025300* LOOP BODY FOR 2100 -- ONE ENTRY OF THE CROSS-SEQUENCE TOTALS.
025400*-----------------------------------------------------------------*
025500 2110-SEARCH-TOTALS-TABLE.
025600     IF CODT-CODON (PRC-TOTAL-NDX)
025700             = SEQTC-CODON (SEQ-TABLE-NDX, PRC-CODON-NDX)
025800         ADD SEQTC-COUNT (SEQ-TABLE-NDX, PRC-CODON-NDX)
025900             TO CODT-TOTAL (PRC-TOTAL-NDX)
026000         SET PRC-CODON-WAS-FOUND TO TRUE
026100     END-IF.
026200*-----------------------------------------------------------------*
026300* LOOP BODY FOR 2000 -- COMPARE ONE TOTALS ENTRY TO THE CURRENT
026400* WINNER; A STRICT > KEEPS THE EARLIEST-SEEN CODON ON A TIE.
026500*-----------------------------------------------------------------*
026600 2200-SELECT-WINNER-CODON.
026700     IF CODT-TOTAL (PRC-TOTAL-NDX) > PRC-WINNER-TOTAL
026800         MOVE CODT-CODON (PRC-TOTAL-NDX) TO CODT-WINNER-CODON
026900         MOVE CODT-TOTAL (PRC-TOTAL-NDX) TO PRC-WINNER-TOTAL
027000     END-IF.
027100*-----------------------------------------------------------------*
027200* ALL-PAIRS LONGEST COMMON SUBSTRING.  TIE-BREAK IS LENGTH
027300* FIRST, THEN WHICHEVER CANDIDATE APPEARS IN MORE OF THE TOTAL
027400* SEQUENCES (CR-1458) -- NOT JUST THE PAIR IT CAME FROM.
027500*-----------------------------------------------------------------*
027600 3000-FIND-LCS.
027700*-----------------------------------------------------------------*
027800     MOVE ZERO TO LCSB-LENGTH.
027900     MOVE ZERO TO LCSB-SEQ-COUNT.
028000     MOVE SPACES TO LCSB-VALUE.
028100     IF SEQ-TABLE-COUNT < 2
028200         GO TO 3000-FIND-LCS-EXIT
028300     END-IF.
028400     PERFORM 3010-PROCESS-ONE-FIRST-SEQ
028500         VARYING PRC-FIRST-SEQ-OF-PAIR FROM 1 BY 1
028600             UNTIL PRC-FIRST-SEQ-OF-PAIR > SEQ-TABLE-COUNT - 1.
028700 3000-FIND-LCS-EXIT.
028800     EXIT.
028900*-----------------------------------------------------------------*
029000* LOOP BODY FOR 3000 -- EVERY SECOND-SEQUENCE PARTNER FOR THE
029100* CURRENT FIRST SEQUENCE OF THE PAIR.
029200*-----------------------------------------------------------------*
029300 3010-PROCESS-ONE-FIRST-SEQ.
029400     PERFORM 3050-PROCESS-ONE-PAIR
029500         VARYING PRC-SECOND-SEQ-OF-PAIR FROM
029600                 PRC-FIRST-SEQ-OF-PAIR + 1 BY 1
029700             UNTIL PRC-SECOND-SEQ-OF-PAIR > SEQ-TABLE-COUNT.
029800*-----------------------------------------------------------------*
029900* LOOP BODY FOR 3010 -- RUN THE DP PASS FOR ONE PAIR AND FOLD
030000* ITS RESULT INTO THE RUN-WIDE BEST CANDIDATE.
030100*-----------------------------------------------------------------*
030200 3050-PROCESS-ONE-PAIR.
030300     PERFORM 3100-LCS-ONE-PAIR
030400         THRU 3100-LCS-ONE-PAIR-EXIT.
030500     PERFORM 3200-CONSIDER-PAIR-RESULT
030600         THRU 3200-CONSIDER-PAIR-RESULT-EXIT.
030700*-----------------------------------------------------------------*
030800 3100-LCS-ONE-PAIR.
030900*-----------------------------------------------------------------*
031000     MOVE ZERO TO PRC-BEST-LEN-THIS-PAIR.
031100     MOVE ZERO TO PRC-BEST-END-THIS-PAIR.
031200     PERFORM 3110-ZERO-ONE-CELL
031300         VARYING PRC-B-NDX FROM 1 BY 1
031400             UNTIL PRC-B-NDX > 200.
031500     PERFORM 3120-PROCESS-ONE-A-NDX
031600         VARYING PRC-A-NDX FROM 1 BY 1
031700             UNTIL PRC-A-NDX > SEQT-LENGTH
031800                 (PRC-FIRST-SEQ-OF-PAIR).
031900 3100-LCS-ONE-PAIR-EXIT.
032000     EXIT.
032100*-----------------------------------------------------------------*
032200* LOOP BODY FOR 3100 -- CLEAR ONE DP ROW CELL BEFORE THE PASS.
032300*-----------------------------------------------------------------*
032400 3110-ZERO-ONE-CELL.
032500     MOVE ZERO TO PRC-DP-CELL (PRC-B-NDX).
032600*-----------------------------------------------------------------*
032700* LOOP BODY FOR 3100 -- ONE ROW OF THE ROLLING-DIAGONAL DP PASS.
032800*-----------------------------------------------------------------*
032900 3120-PROCESS-ONE-A-NDX.
033000     MOVE ZERO TO PRC-DP-DIAG.
033100     PERFORM 3130-PROCESS-ONE-B-NDX
033200         VARYING PRC-B-NDX FROM 1 BY 1
033300             UNTIL PRC-B-NDX > SEQT-LENGTH
033400                 (PRC-SECOND-SEQ-OF-PAIR).
033500*-----------------------------------------------------------------*
033600* LOOP BODY FOR 3120 -- ONE CELL OF THE ROLLING-DIAGONAL DP PASS.
033700*-----------------------------------------------------------------*
033800 3130-PROCESS-ONE-B-NDX.
033900     MOVE PRC-DP-CELL (PRC-B-NDX) TO PRC-DP-TEMP.
034000     IF SEQT-VALUE (PRC-FIRST-SEQ-OF-PAIR)
034100             (PRC-A-NDX:1) =
034200             SEQT-VALUE (PRC-SECOND-SEQ-OF-PAIR)
034300             (PRC-B-NDX:1)
034400         COMPUTE PRC-DP-CELL (PRC-B-NDX) =
034500             PRC-DP-DIAG + 1
034600         IF PRC-DP-CELL (PRC-B-NDX) >
034700                 PRC-BEST-LEN-THIS-PAIR
034800             MOVE PRC-DP-CELL (PRC-B-NDX)
034900                 TO PRC-BEST-LEN-THIS-PAIR
035000             MOVE PRC-A-NDX TO PRC-BEST-END-THIS-PAIR
035100         END-IF
035200     ELSE
035300         MOVE ZERO TO PRC-DP-CELL (PRC-B-NDX)
035400     END-IF.
035500     MOVE PRC-DP-TEMP TO PRC-DP-DIAG.
035600*-----------------------------------------------------------------*
035700 3200-CONSIDER-PAIR-RESULT.
035800*-----------------------------------------------------------------*
035900     IF PRC-BEST-LEN-THIS-PAIR = ZERO
036000         GO TO 3200-CONSIDER-PAIR-RESULT-EXIT
036100     END-IF.
036200     MOVE PRC-BEST-LEN-THIS-PAIR TO PRC-CANDIDATE-LEN.
036300     MOVE SPACES TO PRC-CANDIDATE-VALUE.
036400     MOVE SEQT-VALUE (PRC-FIRST-SEQ-OF-PAIR)
036500             (PRC-BEST-END-THIS-PAIR - PRC-BEST-LEN-THIS-PAIR
036600                 + 1 : PRC-BEST-LEN-THIS-PAIR)
036700         TO PRC-CANDIDATE-VALUE (1 : PRC-BEST-LEN-THIS-PAIR).
036800     IF PRC-CANDIDATE-LEN > LCSB-LENGTH
036900         PERFORM 3300-COUNT-CONTAINMENT
037000         PERFORM 3400-COMMIT-CANDIDATE
037100     ELSE
037200         IF PRC-CANDIDATE-LEN = LCSB-LENGTH
037300             PERFORM 3300-COUNT-CONTAINMENT
037400             IF PRC-CANDIDATE-SEQ-COUNT > LCSB-SEQ-COUNT
037500                 PERFORM 3400-COMMIT-CANDIDATE
037600             END-IF
037700         END-IF
037800     END-IF.
037900 3200-CONSIDER-PAIR-RESULT-EXIT.
038000     EXIT.
038100*-----------------------------------------------------------------*
038200* HOW MANY OF THE TOTAL SEQUENCES CONTAIN PRC-CANDIDATE-VALUE AS
038300* A CONTIGUOUS SUBSTRING, AND WHICH ONES (1-BASED NUMBERS).
038400*-----------------------------------------------------------------*
038500 3300-COUNT-CONTAINMENT.
038600*-----------------------------------------------------------------*
038700     MOVE ZERO TO PRC-CANDIDATE-SEQ-COUNT.
038800     PERFORM 3310-CHECK-ONE-SEQUENCE
038900         VARYING PRC-SEQ-NDX FROM 1 BY 1
039000             UNTIL PRC-SEQ-NDX > SEQ-TABLE-COUNT.
039100 3300-COUNT-CONTAINMENT-EXIT.
039200     EXIT.
039300*-----------------------------------------------------------------*
039400* LOOP BODY FOR 3300 -- DOES ONE SEQUENCE CONTAIN THE CANDIDATE.
039500*-----------------------------------------------------------------*
039600 3310-CHECK-ONE-SEQUENCE.
039700     SET PRC-SUBSTR-FOUND-SW TO 'N'.
039800     IF SEQT-LENGTH (PRC-SEQ-NDX) >= PRC-CANDIDATE-LEN
039900         COMPUTE PRC-SCAN-LAST-START =
040000             SEQT-LENGTH (PRC-SEQ-NDX) - PRC-CANDIDATE-LEN
040100                 + 1
040200         PERFORM 3320-SCAN-ONE-START
040300             VARYING PRC-SCAN-START FROM 1 BY 1
040400                 UNTIL PRC-SCAN-START > PRC-SCAN-LAST-START
040500                     OR PRC-SUBSTR-WAS-FOUND
040600     END-IF.
040700     IF PRC-SUBSTR-WAS-FOUND
040800         ADD 1 TO PRC-CANDIDATE-SEQ-COUNT
040900         SET PRC-CAND-SEQ-NDX TO PRC-CANDIDATE-SEQ-COUNT
041000         MOVE PRC-SEQ-NDX
041100             TO PRC-CAND-SEQ-ENTRY (PRC-CAND-SEQ-NDX)
041200     END-IF.
041300*-----------------------------------------------------------------*
041400* LOOP BODY FOR 3310 -- ONE CANDIDATE STARTING POSITION.
041500*-----------------------------------------------------------------*
041600 3320-SCAN-ONE-START.
041700     IF SEQT-VALUE (PRC-SEQ-NDX)
041800             (PRC-SCAN-START : PRC-CANDIDATE-LEN) =
041900             PRC-CANDIDATE-VALUE (1 :
042000                 PRC-CANDIDATE-LEN)
042100         SET PRC-SUBSTR-WAS-FOUND TO TRUE
042200     END-IF.
042300*-----------------------------------------------------------------*
042400 3400-COMMIT-CANDIDATE.
042500*-----------------------------------------------------------------*
042600     MOVE PRC-CANDIDATE-LEN TO LCSB-LENGTH.
042700     MOVE SPACES TO LCSB-VALUE.
042800     MOVE PRC-CANDIDATE-VALUE (1 : PRC-CANDIDATE-LEN)
042900         TO LCSB-VALUE (1 : PRC-CANDIDATE-LEN).
043000     MOVE PRC-CANDIDATE-SEQ-COUNT TO LCSB-SEQ-COUNT.
043100     PERFORM 3410-COPY-ONE-SEQ-ENTRY
043200         VARYING PRC-TOTAL-NDX FROM 1 BY 1
043300             UNTIL PRC-TOTAL-NDX > PRC-CANDIDATE-SEQ-COUNT.
043400*-----------------------------------------------------------------*
043500* LOOP BODY FOR 3400 -- ONE CONTAINING-SEQUENCE NUMBER.
043600*-----------------------------------------------------------------*
043700 3410-COPY-ONE-SEQ-ENTRY.
043800     SET LCSB-SEQ-NDX TO PRC-TOTAL-NDX.
043900     SET PRC-CAND-SEQ-NDX TO PRC-TOTAL-NDX.
044000     MOVE PRC-CAND-SEQ-ENTRY (PRC-CAND-SEQ-NDX)
044100         TO LCSB-SEQ-ENTRY (LCSB-SEQ-NDX).
