000100*------------------------------------------------------------*
000200* DNAMTA  -  PARTICIPANT METADATA RECORD LAYOUT
000300* ONE ROW PER METADATA FIELD FROM <UUID>_DNA.JSON.  A LEADING
000400* UNDERSCORE ON THE KEY MARKS THE FIELD PRIVACY-SENSITIVE --
000500* DNAMET DROPS THOSE ROWS BEFORE THE RESULT IS LOADED.  A
000600* NON-SPACE GROUP NAME MEANS THE FIELD CAME FROM ONE LEVEL OF
000700* NESTING IN THE SOURCE RECORD.
000800*------------------------------------------------------------*
000900 01  DNA-METADATA-RECORD.
001000     05  MTA-KEY                     PIC X(030).
001100     05  MTA-VALUE                   PIC X(064).
001200     05  MTA-GROUP                   PIC X(030).
001300     05  FILLER                      PIC X(004).
001400*------------------------------------------------------------*
001500* LIMITS FOR THE METADATA WORK TABLE -- HOUSE CEILING ON HOW
001600* MANY KEY/VALUE PAIRS (TOP LEVEL PLUS ONE GROUP DEEP) ONE
001700* PARTICIPANT RECORD MAY CARRY.
001800*------------------------------------------------------------*
001900 01  DNA-METADATA-LIMITS.
002000     05  DNA-MAX-META-ITEMS          PIC 9(03) VALUE 080.
002100     05  FILLER                      PIC X(03).
002200*------------------------------------------------------------*
002300* WORK TABLE HOLDING THE METADATA AS EXTRACTED, THEN AGAIN
002400* (IN PLACE) AFTER DNAMET HAS SANITIZED IT.  MTA-LIVE-SW IS
002500* SET TO 'N' BY DNAMET FOR EVERY FIELD IT DROPS SO DNALOD
002600* KNOWS TO SKIP THE ROW WHEN IT WRITES THE RESULT FILE.
002700*------------------------------------------------------------*
002800 01  DNA-METADATA-TABLE.
002900     05  MTA-TABLE-COUNT             PIC 9(04) COMP VALUE ZERO.
003000     05  MTA-TABLE-ENTRY OCCURS 080 TIMES
003100             INDEXED BY MTA-TABLE-NDX.
003200         10  MTAT-KEY                PIC X(030).
003300         10  MTAT-VALUE               PIC X(064).
003400         10  MTAT-GROUP               PIC X(030).
003500         10  MTAT-LIVE-SW             PIC X(001) VALUE 'Y'.
003600             88  MTAT-LIVE                      VALUE 'Y'.
003700             88  MTAT-DROPPED                   VALUE 'N'.
003800     05  FILLER                      PIC X(002).
