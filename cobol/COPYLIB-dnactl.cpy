000100*------------------------------------------------------------*
000200* DNACTL  -  STANDARD SHOP PRINT-CONTROL WORK AREA.  COPY
000300* THIS INTO ANY PROGRAM THAT WRITES A PRINT-FILE SO PAGE AND
000400* LINE COUNTING STAYS CONSISTENT ACROSS THE SHOP'S REPORTS.
000500*------------------------------------------------------------*
000600 01  DNA-PRINT-CONTROL.
000700     05  LINE-COUNT                  PIC 9(003) COMP VALUE ZERO.
000800     05  LINES-ON-PAGE               PIC 9(003) COMP VALUE 055.
000900     05  PAGE-COUNT                  PIC 9(003) COMP VALUE ZERO.
001000     05  LINE-SPACEING               PIC 9(001) COMP VALUE 1.
001100     05  FILLER                      PIC X(001).
