000100*****************************************************************
000200* PROGRAM NAME:    DNAEXT
000300* ORIGINAL AUTHOR: M. OKONKWO-BELL
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 07/29/88 M.OKONKWO-BELL  CREATED FOR THE GENOME STUDY INTAKE JOB.
000900*                          READS THE TWO PARTICIPANT DATA FILES
001000*                          NAMED ON A VALIDATED TICKET INTO THE
001100*                          SEQUENCE AND METADATA WORK TABLES.
001200* 09/14/89 M.OKONKWO-BELL  CR-1058: SKIP BLANK LINES IN THE
001300*                          SEQUENCE FILE INSTEAD OF FAILING THE
001400*                          PARTICIPANT.
001500* 01/17/92 T.ESPINETTI     CR-1119: METADATA FILE NOW CARRIES A
001600*                          GROUP COLUMN FOR ONE LEVEL OF NESTING.
001700* 11/03/98 T.ESPINETTI     CR-1288 Y2K: NO DATE FIELDS OF OUR OWN
001800*                          IN THIS PROGRAM -- REVIEWED, NO CHANGE
001900*                          REQUIRED.
002000* 06/19/02 P.NAKASHIMA     CR-1372: RAISE DNA-MAX-SEQUENCES
002100*                          HOUSE LIMIT FROM 020 TO 050.
002200* 04/14/06 R.DELACROIX-OYE CR-1457: DNA-METADATA-FILE SELECT WAS
002300*                          ORGANIZATION IS SEQUENTIAL -- A FIXED-
002400*                          BLOCK FORMAT, NOT A TEXT FILE.  CHANGED
002500*                          TO LINE SEQUENTIAL TO MATCH THE JSON
002600*                          EXTRACT'S NEWLINE-DELIMITED LAYOUT AND
002700*                          ITS SEQUENCE-FILE SIBLING.
002800* 08/21/06 R.DELACROIX-OYE CR-1463: ADD SPECIAL-NAMES (WAS
002900*                          MISSING) -- RESERVED CLASS ONLY, NO
003000*                          BEHAVIOR CHANGE.
003100*
003200*****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    DNAEXT.
003500 AUTHOR.        M. OKONKWO-BELL.
003600 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003700 DATE-WRITTEN.  07/29/88.
003800 DATE-COMPILED.
003900 SECURITY.      NON-CONFIDENTIAL.
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200*-----------------------------------------------------------------*
004300 CONFIGURATION SECTION.
004400*-----------------------------------------------------------------*
004500 SOURCE-COMPUTER. IBM-3081.
004600 OBJECT-COMPUTER. IBM-3081.
004700*-----------------------------------------------------------------*
004800* CLASS BELOW IS RESERVED FOR A BASE-VALIDITY SCAN AT READ TIME
004900* THAT WAS DISCUSSED BUT NEVER BUILT -- DNAPRC IS WHERE BASE
005000* VALIDITY IS ACTUALLY CHECKED TODAY, ON EACH CODON IT EXTRACTS.
005100* NOT READ BY ANY PARAGRAPH IN THIS PROGRAM.
005200*-----------------------------------------------------------------*
005300 SPECIAL-NAMES.
005400     CLASS DNA-BASE IS "A", "C", "G", "T".
005500*-----------------------------------------------------------------*
005600 INPUT-OUTPUT SECTION.
005700*-----------------------------------------------------------------*
005800 FILE-CONTROL.
005900*-----------------------------------------------------------------*
006000* BOTH SELECTS ARE ASSIGNED TO A DATA-NAME, NOT A LITERAL, SINCE
006100* THE ACTUAL PATH CHANGES WITH EVERY PARTICIPANT.  0100-BUILD-
006200* FILENAMES LOADS THE TWO NAMES FROM THE TICKET BEFORE EITHER
006300* FILE IS OPENED.
006400*-----------------------------------------------------------------*
006500     SELECT DNA-SEQUENCE-FILE ASSIGN TO WS-SEQUENCE-FILENAME
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS SEQ-FILE-STATUS.
006800*
006900     SELECT DNA-METADATA-FILE ASSIGN TO WS-METADATA-FILENAME
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS MTA-FILE-STATUS.
007200*****************************************************************
007300 DATA DIVISION.
007400*-----------------------------------------------------------------*
007500 FILE SECTION.
007600*-----------------------------------------------------------------*
007700 FD  DNA-SEQUENCE-FILE.
007800 01  DNA-SEQUENCE-IN-RECORD.
007900     05  SEQI-DNA-SEQUENCE           PIC X(200).
008000     05  FILLER                      PIC X(004).
008100*-----------------------------------------------------------------*
008200 FD  DNA-METADATA-FILE.
008300 01  DNA-METADATA-IN-RECORD.
008400     05  MTAI-KEY                    PIC X(030).
008500     05  MTAI-VALUE                  PIC X(064).
008600     05  MTAI-GROUP                  PIC X(030).
008700     05  FILLER                      PIC X(004).
008800*-----------------------------------------------------------------*
008900 WORKING-STORAGE SECTION.
009000*-----------------------------------------------------------------*
009100 01  WS-SWITCHES-MISC-FIELDS.
009200     05  SEQ-FILE-STATUS              PIC X(02).
009300         88  SEQ-FILE-OK                      VALUE '00'.
009400         88  SEQ-FILE-EOF                      VALUE '10'.
009500     05  MTA-FILE-STATUS              PIC X(02).
009600         88  MTA-FILE-OK                       VALUE '00'.
009700         88  MTA-FILE-EOF                      VALUE '10'.
009800     05  FILLER                       PIC X(02).
009900*-----------------------------------------------------------------*
010000 77  WS-SEQUENCE-FILENAME             PIC X(161).
010100 77  WS-METADATA-FILENAME             PIC X(162).
010200 77  EXT-SEQ-LAST-NONBLANK            PIC 9(04) COMP VALUE ZERO.
010300 77  EXT-SCAN-NDX                     PIC 9(04) COMP VALUE ZERO.
010400*-----------------------------------------------------------------*
010500* SCRATCH BYTE-SCAN AREA -- THE THREE VIEWS BELOW LET A FUTURE
010600* MAINTAINER PICK UP ONE SCANNED CHARACTER AS TEXT, AS A ONE-BYTE
010700* COUNT, OR AS THE FULL TWO-BYTE PAIR WITHOUT ADDING A NEW WORK
010800* FIELD -- CARRIED OVER FROM THE ORIGINAL READER'S SCRATCH AREA,
010900* NOT READ BY ANY PARAGRAPH IN THIS VERSION.
011000*-----------------------------------------------------------------*
011100 01  EXT-SCAN-SCRATCH-AREA.
011200     05  EXT-SCAN-SCRATCH-CHAR         PIC X(01).
011300     05  EXT-SCAN-SCRATCH-NEXT         PIC X(01).
011400 01  EXT-SCAN-SCRATCH-NUMERIC REDEFINES EXT-SCAN-SCRATCH-AREA
011500         PIC 9(02).
011600 01  EXT-SCAN-SCRATCH-COUNT-VIEW REDEFINES EXT-SCAN-SCRATCH-AREA.
011700     05  EXT-SCAN-SCRATCH-BYTE        PIC 9(02) COMP.
011800 01  EXT-SCAN-SCRATCH-ALPHA-VIEW REDEFINES EXT-SCAN-SCRATCH-AREA
011900         PIC X(02).
012000*-----------------------------------------------------------------*
012100 LINKAGE SECTION.
012200 COPY DNACTX.
012300 COPY DNASEQ.
012400 COPY DNAMTA.
012500*****************************************************************
012600 PROCEDURE DIVISION USING DNA-JOB-CONTEXT, DNA-SEQUENCE-LIMITS,
012700         DNA-SEQUENCE-TABLE, DNA-METADATA-LIMITS,
012800         DNA-METADATA-TABLE.
012900*-----------------------------------------------------------------*
013000 0000-MAIN-PARAGRAPH.
013100*-----------------------------------------------------------------*
013200     SET DNA-CTX-STATUS-OK TO TRUE.
013300     MOVE SPACES TO DNA-CTX-REASON-TEXT.
013400     PERFORM 0100-BUILD-FILENAMES.
013500     PERFORM 1000-READ-SEQUENCE-FILE THRU 1000-READ-SEQUENCE-
013600         FILE-EXIT.
013700     IF DNA-CTX-STATUS-OK
013800         PERFORM 2000-READ-METADATA-FILE
013900             THRU 2000-READ-METADATA-FILE-EXIT
014000     END-IF.
014100     GOBACK.
014200*-----------------------------------------------------------------*
014300 0100-BUILD-FILENAMES.
014400*-----------------------------------------------------------------*
014500     MOVE SPACES TO WS-SEQUENCE-FILENAME.
014600     STRING DNA-CTX-CONTEXT-PATH DELIMITED BY SPACE
014700             '/' DELIMITED BY SIZE
014800             DNA-CTX-PARTICIPANT-ID DELIMITED BY SPACE
014900             '_dna.txt' DELIMITED BY SIZE
015000         INTO WS-SEQUENCE-FILENAME
015100     END-STRING.
015200     MOVE SPACES TO WS-METADATA-FILENAME.
015300     STRING DNA-CTX-CONTEXT-PATH DELIMITED BY SPACE
015400             '/' DELIMITED BY SIZE
015500             DNA-CTX-PARTICIPANT-ID DELIMITED BY SPACE
015600             '_dna.json' DELIMITED BY SIZE
015700         INTO WS-METADATA-FILENAME
015800     END-STRING.
015900*-----------------------------------------------------------------*
016000* ONE ENTRY PER NON-BLANK LINE OF THE SEQUENCE FILE.  TRAILING
016100* SPACE ON A LINE IS NOT PART OF THE SEQUENCE -- EXT-SEQ-LAST-
016200* NONBLANK FINDS WHERE THE REAL BASES STOP.
016300*-----------------------------------------------------------------*
016400 1000-READ-SEQUENCE-FILE.
016500*-----------------------------------------------------------------*
016600     OPEN INPUT DNA-SEQUENCE-FILE.
016700     IF NOT SEQ-FILE-OK
016800         SET DNA-CTX-STATUS-FAILED TO TRUE
016900         MOVE 'DATA FILE MISSING' TO DNA-CTX-REASON-TEXT
017000         GO TO 1000-READ-SEQUENCE-FILE-EXIT
017100     END-IF.
017200     MOVE ZERO TO SEQ-TABLE-COUNT.
017300     PERFORM 1100-READ-ONE-SEQUENCE-LINE
017400         UNTIL SEQ-FILE-EOF.
017500     CLOSE DNA-SEQUENCE-FILE.
017600 1000-READ-SEQUENCE-FILE-EXIT.
017700     EXIT.
017800*-----------------------------------------------------------------*
017900 1100-READ-ONE-SEQUENCE-LINE.
018000*-----------------------------------------------------------------*
018100     READ DNA-SEQUENCE-FILE
018200         AT END
018300             SET SEQ-FILE-EOF TO TRUE
018400         NOT AT END
018500             IF SEQI-DNA-SEQUENCE NOT = SPACES
018600                 PERFORM 1110-STORE-SEQUENCE-ENTRY
018700                     THRU 1110-STORE-SEQUENCE-ENTRY-EXIT
018800             END-IF
018900     END-READ.
019000*-----------------------------------------------------------------*
019100 1110-STORE-SEQUENCE-ENTRY.
019200*-----------------------------------------------------------------*
019300     IF SEQ-TABLE-COUNT >= DNA-MAX-SEQUENCES
019400         GO TO 1110-STORE-SEQUENCE-ENTRY-EXIT
019500     END-IF.
019600     ADD 1 TO SEQ-TABLE-COUNT.
019700     SET SEQ-TABLE-NDX TO SEQ-TABLE-COUNT.
019800     MOVE ZERO TO EXT-SEQ-LAST-NONBLANK.
019900     PERFORM 1115-SCAN-FOR-LAST-NONBLANK
020000         VARYING EXT-SCAN-NDX FROM 200 BY -1
020100             UNTIL EXT-SCAN-NDX < 1.
020200     MOVE SEQI-DNA-SEQUENCE TO SEQT-VALUE (SEQ-TABLE-NDX).
020300     MOVE EXT-SEQ-LAST-NONBLANK TO SEQT-LENGTH (SEQ-TABLE-NDX).
020400     MOVE ZERO TO SEQT-GC-CONTENT (SEQ-TABLE-NDX).
020500     MOVE ZERO TO SEQT-CODON-COUNT (SEQ-TABLE-NDX).
020600 1110-STORE-SEQUENCE-ENTRY-EXIT.
020700     EXIT.
020800*-----------------------------------------------------------------*
020900* LOOP BODY FOR 1110 -- SCANS BACKWARD FOR THE RIGHTMOST
021000* NON-BLANK BYTE SO TRAILING SPACE IS NOT COUNTED IN THE LENGTH.
021100*-----------------------------------------------------------------*
021200 1115-SCAN-FOR-LAST-NONBLANK.
021300     IF SEQI-DNA-SEQUENCE (EXT-SCAN-NDX:1) NOT = SPACE
021400             AND EXT-SEQ-LAST-NONBLANK = ZERO
021500         MOVE EXT-SCAN-NDX TO EXT-SEQ-LAST-NONBLANK
021600     END-IF.
021700*-----------------------------------------------------------------*
021800* THE METADATA FILE IS ALREADY IN FIXED-RECORD FORM, ONE ROW PER
021900* KEY/VALUE PAIR -- NO PARSING REQUIRED, JUST A STRAIGHT COPY
022000* INTO THE WORK TABLE DNAVAL AND DNAMET SHARE.
022100*-----------------------------------------------------------------*
022200 2000-READ-METADATA-FILE.
022300*-----------------------------------------------------------------*
022400     OPEN INPUT DNA-METADATA-FILE.
022500     IF NOT MTA-FILE-OK
022600         SET DNA-CTX-STATUS-FAILED TO TRUE
022700         MOVE 'DATA FILE MISSING' TO DNA-CTX-REASON-TEXT
022800         GO TO 2000-READ-METADATA-FILE-EXIT
022900     END-IF.
023000     MOVE ZERO TO MTA-TABLE-COUNT.
023100     PERFORM 2100-READ-ONE-METADATA-RECORD
023200         UNTIL MTA-FILE-EOF.
023300     CLOSE DNA-METADATA-FILE.
023400 2000-READ-METADATA-FILE-EXIT.
023500     EXIT.
023600*-----------------------------------------------------------------*
023700 2100-READ-ONE-METADATA-RECORD.
023800*-----------------------------------------------------------------*
023900     READ DNA-METADATA-FILE
024000         AT END
024100             SET MTA-FILE-EOF TO TRUE
024200         NOT AT END
024300             IF MTA-TABLE-COUNT < DNA-MAX-META-ITEMS
024400                 ADD 1 TO MTA-TABLE-COUNT
024500                 SET MTA-TABLE-NDX TO MTA-TABLE-COUNT
024600                 MOVE MTAI-KEY   TO MTAT-KEY (MTA-TABLE-NDX)
024700                 MOVE MTAI-VALUE TO MTAT-VALUE (MTA-TABLE-NDX)
024800                 MOVE MTAI-GROUP TO MTAT-GROUP (MTA-TABLE-NDX)
024900                 SET MTAT-LIVE (MTA-TABLE-NDX) TO TRUE
025000             END-IF
025100     END-READ.
