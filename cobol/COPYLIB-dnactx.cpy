000100*------------------------------------------------------------*
000200* DNACTX  -  PER-TICKET JOB CONTEXT / LINKAGE AREA
000300* DNAETL BUILDS ONE OF THESE PER TICKET AND PASSES IT BY
000400* REFERENCE TO EVERY CALLED SUBPROGRAM IN THE PIPELINE SO
000500* THEY ALL SHARE THE SAME PARTICIPANT-ID, PATHS, TIMESTAMPS
000600* AND STATUS WITHOUT EACH ONE BUILDING ITS OWN COPY.
000700*------------------------------------------------------------*
000800 01  DNA-JOB-CONTEXT.
000900     05  DNA-CTX-ACTION               PIC X(003).
001000         88  DNA-ACTION-IS-TICKET             VALUE 'TKT'.
001100         88  DNA-ACTION-IS-METADATA           VALUE 'MTA'.
001200     05  DNA-CTX-CONTEXT-PATH         PIC X(128).
001300     05  DNA-CTX-RESULTS-PATH         PIC X(128).
001400     05  DNA-CTX-PARTICIPANT-ID       PIC X(036).
001500     05  DNA-CTX-START-AT             PIC X(026).
001600     05  DNA-CTX-END-AT               PIC X(026).
001700     05  DNA-CTX-STATUS-CODE          PIC 9(001).
001800         88  DNA-CTX-STATUS-OK                VALUE 0.
001900         88  DNA-CTX-STATUS-FAILED            VALUE 1.
002000     05  DNA-CTX-REASON-TEXT          PIC X(080).
002100     05  FILLER                       PIC X(004).
