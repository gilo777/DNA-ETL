000100*****************************************************************
000200* PROGRAM NAME:    DNAVAL
000300* ORIGINAL AUTHOR: M. OKONKWO-BELL
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 07/22/88 M.OKONKWO-BELL  CREATED FOR THE GENOME STUDY INTAKE JOB.
000900*                          VALIDATES ONE TICKET OR ONE METADATA
001000*                          TABLE, SELECTED BY DNA-CTX-ACTION.
001100* 04/09/90 M.OKONKWO-BELL  CR-1042: ADD VALUE-LENGTH CHECK.
001200* 01/17/92 T.ESPINETTI     CR-1119: SUPPORT GROUPED METADATA ONE
001300*                          LEVEL DEEP (MTA-GROUP).
001400* 11/03/98 T.ESPINETTI     CR-1288 Y2K: 2-DIGIT YEAR WINDOWING ON
001500*                          ALL FIVE ACCEPTED DATE FORMATS.  SEE
001600*                          2150-WINDOW-CENTURY.
001700* 05/28/01 P.NAKASHIMA     CR-1350: RAISE MINIMUM AGE FROM 18 TO
001800*                          40 PER REVISED STUDY CHARTER.
001900* 02/11/03 P.NAKASHIMA     CR-1401: DATE-RANGE WINDOW NOW 2014-2024
002000*                          (WAS A ROLLING 10-YEAR WINDOW).
002100* 04/14/06 R.DELACROIX-OYE CR-1455: THE LENGTH-FILL TEST IN 2400
002200*                          WAS RUNNING AHEAD OF THE NUMERIC/TRUE-
002300*                          FALSE SKIP -- A FULL-WIDTH NUMBER OR
002400*                          BOOLEAN WAS BEING REJECTED AS TOO LONG
002500*                          INSTEAD OF PASSING UNVALIDATED.  SKIP
002600*                          CHECKS MOVED AHEAD OF THE LENGTH TEST.
002700* 08/21/06 R.DELACROIX-OYE CR-1461: FORMAT-1 (YYYY-MM-DD) IN 2500
002800*                          TESTED THE TERMINATOR SPACE ON BYTE 10 OF
002900*                          THE SAME NUMERIC FIELD ALREADY REQUIRED
003000*                          NUMERIC BY (9:2) IS NUMERIC -- A 8-OR-
003100*                          9/10-BYTE FIELD -- THE FIRST (AND MOST
003200*                          COMMON) FORMAT COULD NEVER MATCH.  FIXED
003300*                          TO TEST BYTE 11, NOT 10.
003400*
003500*****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    DNAVAL.
003800 AUTHOR.        M. OKONKWO-BELL.
003900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
004000 DATE-WRITTEN.  07/22/88.
004100 DATE-COMPILED.
004200 SECURITY.      NON-CONFIDENTIAL.
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500*-----------------------------------------------------------------*
004600 CONFIGURATION SECTION.
004700*-----------------------------------------------------------------*
004800 SOURCE-COMPUTER. IBM-3081.
004900 OBJECT-COMPUTER. IBM-3081.
005000 SPECIAL-NAMES.
005100     CLASS HEX-DIGIT IS "0" THRU "9", "A" THRU "F", "a" THRU "f".
005200*-----------------------------------------------------------------*
005300 INPUT-OUTPUT SECTION.
005400*-----------------------------------------------------------------*
005500 FILE-CONTROL.
005600*-----------------------------------------------------------------*
005700* DUMMY SELECT USED ONLY TO PROBE FOR THE EXISTENCE OF THE TWO
005800* PARTICIPANT DATA FILES NAMED ON THE TICKET.  THE ASSIGNED NAME
005900* IS A DATA-NAME WHOSE RUNTIME VALUE DNAVAL BUILDS FROM THE
006000* TICKET'S CONTEXT PATH -- NOT A LITERAL PATH ON THIS STATEMENT.
006100*-----------------------------------------------------------------*
006200     SELECT VAL-PROBE-FILE ASSIGN TO WS-DNA-SEQ-FILENAME
006300         FILE STATUS IS VAL-PROBE-STATUS.
006400*****************************************************************
006500 DATA DIVISION.
006600*-----------------------------------------------------------------*
006700 FILE SECTION.
006800*-----------------------------------------------------------------*
006900 FD  VAL-PROBE-FILE.
007000 01  VAL-PROBE-RECORD                PIC X(200).
007100*-----------------------------------------------------------------*
007200 WORKING-STORAGE SECTION.
007300*-----------------------------------------------------------------*
007400 77  WS-DNA-SEQ-FILENAME              PIC X(161).
007500 77  VAL-PROBE-STATUS                 PIC X(02).
007600 77  VAL-SCAN-VALUE                   PIC X(064).
007700*-----------------------------------------------------------------*
007800 01  WS-SWITCHES-MISC-FIELDS.
007900     05  VAL-DATE-PARSED-SW          PIC X(01) VALUE 'N'.
008000         88  VAL-DATE-WAS-PARSED             VALUE 'Y'.
008100         88  VAL-DATE-NOT-PARSED             VALUE 'N'.
008200     05  VAL-UUID-OK-SW              PIC X(01) VALUE 'N'.
008300         88  VAL-UUID-IS-OK                   VALUE 'Y'.
008400     05  FILLER                       PIC X(02).
008500*-----------------------------------------------------------------*
008600 77  VAL-SLASH-POS                   PIC 9(03) COMP VALUE ZERO.
008700 77  VAL-SCAN-NDX                    PIC 9(03) COMP VALUE ZERO.
008800 77  VAL-META-NDX                    PIC 9(03) COMP VALUE ZERO.
008900*-----------------------------------------------------------------*
009000* DATE/AGE WORK AREA.  VAL-PARSED-YYYY/MM/DD HOLD THE CANDIDATE
009100* DATE ONCE ONE OF THE FIVE ACCEPTED FORMATS HAS MATCHED.  THE
009200* SINGLE-FIELD NUMERIC VIEWS BELOW ARE HANDY FOR A QUICK COMPARE
009300* AGAINST THE 2014-2024 WINDOW WITHOUT BREAKING OUT YYYY/MM/DD.
009400*-----------------------------------------------------------------*
009500 01  VAL-PARSED-DATE.
009600     05  VAL-PARSED-YYYY              PIC 9(04).
009700     05  VAL-PARSED-MM                PIC 9(02).
009800     05  VAL-PARSED-DD                PIC 9(02).
009900     05  FILLER                       PIC X(01).
010000 01  VAL-PARSED-DATE-NUMERIC REDEFINES VAL-PARSED-DATE
010100         PIC 9(08).
010200 01  VAL-CURRENT-DATE-FIELDS.
010300     05  VAL-CURRENT-YYYY              PIC 9(04).
010400     05  VAL-CURRENT-MM                PIC 9(02).
010500     05  VAL-CURRENT-DD                PIC 9(02).
010600     05  FILLER                       PIC X(01).
010700 01  VAL-CURRENT-DATE-NUMERIC REDEFINES VAL-CURRENT-DATE-FIELDS
010800         PIC 9(08).
010900 01  VAL-AGE-WORK.
011000     05  VAL-AGE-YEARS                 PIC S9(03).
011100     05  FILLER                       PIC X(01).
011200 01  VAL-AGE-WORK-ALPHA REDEFINES VAL-AGE-WORK
011300         PIC X(03).
011400*-----------------------------------------------------------------*
011500* COPY OF THE TWO-DIGIT-YEAR WORK AREA LEFT OVER FROM THE 1998
011600* CENTURY-WINDOW FIX.  A TWO-DIGIT YEAR OF 00-49 WINDOWS INTO
011700* 20XX, 50-99 WINDOWS INTO 19XX -- THIS JOB HAS NO USE FOR DATES
011800* BEFORE 1950 SO THE WINDOW HAS NEVER NEEDED REVISITING.
011900*-----------------------------------------------------------------*
012000 77  VAL-YY-2-DIGIT                   PIC 9(02).
012100*-----------------------------------------------------------------*
012200 LINKAGE SECTION.
012300 COPY DNACTX.
012400 COPY DNAMTA.
012500*****************************************************************
012600 PROCEDURE DIVISION USING DNA-JOB-CONTEXT, DNA-METADATA-TABLE.
012700*-----------------------------------------------------------------*
012800 0000-MAIN-PARAGRAPH.
012900*-----------------------------------------------------------------*
013000     SET DNA-CTX-STATUS-OK TO TRUE.
013100     MOVE SPACES TO DNA-CTX-REASON-TEXT.
013200     EVALUATE TRUE
013300         WHEN DNA-ACTION-IS-TICKET
013400             PERFORM 1000-VALIDATE-TICKET
013500                 THRU 1000-VALIDATE-TICKET-EXIT
013600         WHEN DNA-ACTION-IS-METADATA
013700             PERFORM 2000-VALIDATE-METADATA
013800                 THRU 2000-VALIDATE-METADATA-EXIT
013900         WHEN OTHER
014000             SET DNA-CTX-STATUS-FAILED TO TRUE
014100             MOVE 'UNKNOWN EXCEPTION: BAD VALIDATE ACTION'
014200                 TO DNA-CTX-REASON-TEXT
014300     END-EVALUATE.
014400     GOBACK.
014500*-----------------------------------------------------------------*
014600* TICKET VALIDATION -- EXACT KEY SET (THE FIXED RECORD CARRIES
014700* ONLY CONTEXT-PATH AND RESULTS-PATH, SO A BLANK ONE STANDS IN
014800* FOR A MISSING KEY), UUID SYNTAX, AND THE TWO DATA FILES.
014900*-----------------------------------------------------------------*
015000 1000-VALIDATE-TICKET.
015100     IF DNA-CTX-CONTEXT-PATH = SPACES
015200             OR DNA-CTX-RESULTS-PATH = SPACES
015300         SET DNA-CTX-STATUS-FAILED TO TRUE
015400         MOVE 'INVALID INPUT FORMAT' TO DNA-CTX-REASON-TEXT
015500         GO TO 1000-VALIDATE-TICKET-EXIT
015600     END-IF.
015700     PERFORM 1010-EXTRACT-PARTICIPANT-ID
015800         THRU 1010-EXTRACT-PARTICIPANT-ID-EXIT.
015900     IF DNA-CTX-STATUS-FAILED
016000         GO TO 1000-VALIDATE-TICKET-EXIT
016100     END-IF.
016200     PERFORM 1020-CHECK-UUID-SYNTAX
016300         THRU 1020-CHECK-UUID-SYNTAX-EXIT.
016400     IF DNA-CTX-STATUS-FAILED
016500         GO TO 1000-VALIDATE-TICKET-EXIT
016600     END-IF.
016700     PERFORM 1030-CHECK-DATA-FILES
016800         THRU 1030-CHECK-DATA-FILES-EXIT.
016900 1000-VALIDATE-TICKET-EXIT.
017000     EXIT.
017100*-----------------------------------------------------------------*
017200* FIND THE LAST "/" IN THE CONTEXT PATH; EVERYTHING AFTER IT,
017300* TRIMMED OF TRAILING SPACE, IS THE CANDIDATE PARTICIPANT ID.
017400*-----------------------------------------------------------------*
017500 1010-EXTRACT-PARTICIPANT-ID.
017600     MOVE SPACES TO DNA-CTX-PARTICIPANT-ID.
017700     MOVE ZERO TO VAL-SLASH-POS.
017800     PERFORM 1015-SCAN-FOR-SLASH
017900         VARYING VAL-SCAN-NDX FROM 128 BY -1
018000             UNTIL VAL-SCAN-NDX < 1.
018100     IF VAL-SLASH-POS = ZERO OR VAL-SLASH-POS = 128
018200         SET DNA-CTX-STATUS-FAILED TO TRUE
018300         MOVE 'INVALID UUID' TO DNA-CTX-REASON-TEXT
018400         GO TO 1010-EXTRACT-PARTICIPANT-ID-EXIT
018500     END-IF.
018600     MOVE DNA-CTX-CONTEXT-PATH (VAL-SLASH-POS + 1 : 128 -
018700             VAL-SLASH-POS) TO DNA-CTX-PARTICIPANT-ID.
018800 1010-EXTRACT-PARTICIPANT-ID-EXIT.
018900     EXIT.
019000*-----------------------------------------------------------------*
019100* LOOP BODY FOR 1010 -- KEEPS THE FIRST (RIGHTMOST) SLASH SEEN
019200* SINCE THE SCAN RUNS FROM THE END OF THE PATH BACKWARD.
019300*-----------------------------------------------------------------*
019400 1015-SCAN-FOR-SLASH.
019500     IF DNA-CTX-CONTEXT-PATH (VAL-SCAN-NDX:1) = '/'
019600             AND VAL-SLASH-POS = ZERO
019700         MOVE VAL-SCAN-NDX TO VAL-SLASH-POS
019800     END-IF.
019900*-----------------------------------------------------------------*
020000* A UUID IS 8-4-4-4-12 HEX DIGITS SEPARATED BY HYPHENS, 36
020100* CHARACTERS WITH NO TRAILING SPACE IN THE 36-BYTE FIELD.
020200*-----------------------------------------------------------------*
020300 1020-CHECK-UUID-SYNTAX.
020400     SET VAL-UUID-IS-OK TO TRUE.
020500     IF DNA-CTX-PARTICIPANT-ID (36:1) = SPACE
020600         MOVE 'N' TO VAL-UUID-OK-SW
020700         GO TO 1025-SET-UUID-RESULT
020800     END-IF.
020900     IF DNA-CTX-PARTICIPANT-ID (9:1)  NOT = '-'
021000             OR DNA-CTX-PARTICIPANT-ID (14:1) NOT = '-'
021100             OR DNA-CTX-PARTICIPANT-ID (19:1) NOT = '-'
021200             OR DNA-CTX-PARTICIPANT-ID (24:1) NOT = '-'
021300         MOVE 'N' TO VAL-UUID-OK-SW
021400         GO TO 1025-SET-UUID-RESULT
021500     END-IF.
021600     PERFORM 1022-SCAN-HEX-DIGIT
021700         VARYING VAL-SCAN-NDX FROM 1 BY 1
021800             UNTIL VAL-SCAN-NDX > 36.
021900 1025-SET-UUID-RESULT.
022000     IF VAL-UUID-IS-OK
022100         CONTINUE
022200     ELSE
022300         SET DNA-CTX-STATUS-FAILED TO TRUE
022400         MOVE 'INVALID UUID' TO DNA-CTX-REASON-TEXT
022500     END-IF.
022600 1020-CHECK-UUID-SYNTAX-EXIT.
022700     EXIT.
022800*-----------------------------------------------------------------*
022900* LOOP BODY FOR 1020 -- THE FOUR HYPHEN POSITIONS ARE ALREADY
023000* CONFIRMED ABOVE, SO THIS CHECKS ONLY THE HEX-DIGIT POSITIONS.
023100*-----------------------------------------------------------------*
023200 1022-SCAN-HEX-DIGIT.
023300     IF VAL-SCAN-NDX = 9 OR VAL-SCAN-NDX = 14
023400             OR VAL-SCAN-NDX = 19 OR VAL-SCAN-NDX = 24
023500         CONTINUE
023600     ELSE
023700         IF DNA-CTX-PARTICIPANT-ID (VAL-SCAN-NDX:1)
023800                 NOT IS HEX-DIGIT
023900             MOVE 'N' TO VAL-UUID-OK-SW
024000         END-IF
024100     END-IF.
024200*-----------------------------------------------------------------*
024300* CONFIRM BOTH PARTICIPANT DATA FILES ARE WHERE THE TICKET SAYS.
024400* THE FIRST MISS IS TREATED AS THE CONTEXT DIRECTORY ITSELF
024500* BEING ABSENT; THE SECOND IS A PLAIN MISSING-DATA-FILE MISS.
024600*-----------------------------------------------------------------*
024700 1030-CHECK-DATA-FILES.
024800     MOVE SPACES TO WS-DNA-SEQ-FILENAME.
024900     STRING DNA-CTX-CONTEXT-PATH DELIMITED BY SPACE
025000             '/' DELIMITED BY SIZE
025100             DNA-CTX-PARTICIPANT-ID DELIMITED BY SPACE
025200             '_dna.txt' DELIMITED BY SIZE
025300         INTO WS-DNA-SEQ-FILENAME
025400     END-STRING.
025500     OPEN INPUT VAL-PROBE-FILE.
025600     IF VAL-PROBE-STATUS = '35'
025700         SET DNA-CTX-STATUS-FAILED TO TRUE
025800         MOVE 'CONTEXT PATH MISSING' TO DNA-CTX-REASON-TEXT
025900         GO TO 1030-CHECK-DATA-FILES-EXIT
026000     END-IF.
026100     IF VAL-PROBE-STATUS = '00'
026200         CLOSE VAL-PROBE-FILE
026300     END-IF.
026400     MOVE SPACES TO WS-DNA-SEQ-FILENAME.
026500     STRING DNA-CTX-CONTEXT-PATH DELIMITED BY SPACE
026600             '/' DELIMITED BY SIZE
026700             DNA-CTX-PARTICIPANT-ID DELIMITED BY SPACE
026800             '_dna.json' DELIMITED BY SIZE
026900         INTO WS-DNA-SEQ-FILENAME
027000     END-STRING.
027100     OPEN INPUT VAL-PROBE-FILE.
027200     IF VAL-PROBE-STATUS = '35'
027300         SET DNA-CTX-STATUS-FAILED TO TRUE
027400         MOVE 'DATA FILE MISSING' TO DNA-CTX-REASON-TEXT
027500         GO TO 1030-CHECK-DATA-FILES-EXIT
027600     END-IF.
027700     IF VAL-PROBE-STATUS = '00'
027800         CLOSE VAL-PROBE-FILE
027900     END-IF.
028000 1030-CHECK-DATA-FILES-EXIT.
028100     EXIT.
028200*-----------------------------------------------------------------*
028300* METADATA VALIDATION -- WALK THE TABLE IN THE ORDER DNAEXT
028400* BUILT IT (TOP-LEVEL FIELDS, THEN GROUPED FIELDS, WHICH IS AS
028500* RECURSIVE AS ONE LEVEL OF NESTING CAN GET).  FIRST FAILURE
028600* STOPS THE WALK AND FAILS THE WHOLE RECORD.
028700*-----------------------------------------------------------------*
028800 2000-VALIDATE-METADATA.
028900     PERFORM 2100-GET-CURRENT-DATE.
029000     PERFORM 2200-VALIDATE-ONE-META-ITEM
029100         VARYING VAL-META-NDX FROM 1 BY 1
029200             UNTIL VAL-META-NDX > MTA-TABLE-COUNT
029300                 OR DNA-CTX-STATUS-FAILED.
029400 2000-VALIDATE-METADATA-EXIT.
029500     EXIT.
029600*-----------------------------------------------------------------*
029700* 2-DIGIT CENTURY WINDOW LEFT FROM THE 1998 Y2K PASS.  TODAY'S
029800* DATE COMES IN FROM THE JOB CONTROL STREAM AS A 4-DIGIT YEAR
029900* ALREADY, SO THIS ONLY MATTERS WHEN A METADATA VALUE USES A
030000* 2-DIGIT YEAR -- NONE OF THE FIVE ACCEPTED FORMATS DO, BUT THE
030100* WINDOWING ROUTINE STAYS IN PLACE FOR THE NEXT FORMAT ADDED.
030200*-----------------------------------------------------------------*
030300 2100-GET-CURRENT-DATE.
030400     ACCEPT VAL-CURRENT-DATE-FIELDS FROM DATE YYYYMMDD.
030500 2100-GET-CURRENT-DATE-EXIT.
030600     EXIT.
030700*-----------------------------------------------------------------*
030800 2150-WINDOW-CENTURY.
030900     IF VAL-YY-2-DIGIT < 50
031000         COMPUTE VAL-PARSED-YYYY = 2000 + VAL-YY-2-DIGIT
031100     ELSE
031200         COMPUTE VAL-PARSED-YYYY = 1900 + VAL-YY-2-DIGIT
031300     END-IF.
031400 2150-WINDOW-CENTURY-EXIT.
031500     EXIT.
031600*-----------------------------------------------------------------*
031700 2200-VALIDATE-ONE-META-ITEM.
031800     IF MTAT-KEY (VAL-META-NDX) = 'date_of_birth'
031900         PERFORM 2300-VALIDATE-BIRTH-DATE
032000             THRU 2300-VALIDATE-BIRTH-DATE-EXIT
032100     ELSE
032200         PERFORM 2400-VALIDATE-ORDINARY-VALUE
032300             THRU 2400-VALIDATE-ORDINARY-VALUE-EXIT
032400     END-IF.
032500 2200-VALIDATE-ONE-META-ITEM-EXIT.
032600     EXIT.
032700*-----------------------------------------------------------------*
032800 2300-VALIDATE-BIRTH-DATE.
032900     MOVE MTAT-VALUE (VAL-META-NDX) TO VAL-SCAN-VALUE.
033000     PERFORM 2500-PARSE-DATE-VALUE
033100         THRU 2500-PARSE-DATE-VALUE-EXIT.
033200     IF VAL-DATE-NOT-PARSED
033300         SET DNA-CTX-STATUS-FAILED TO TRUE
033400         MOVE 'INVALID BIRTH DATE' TO DNA-CTX-REASON-TEXT
033500         GO TO 2300-VALIDATE-BIRTH-DATE-EXIT
033600     END-IF.
033700     COMPUTE VAL-AGE-YEARS =
033800         VAL-CURRENT-YYYY - VAL-PARSED-YYYY.
033900     IF VAL-CURRENT-MM < VAL-PARSED-MM
034000         SUBTRACT 1 FROM VAL-AGE-YEARS
034100     ELSE
034200         IF VAL-CURRENT-MM = VAL-PARSED-MM
034300                 AND VAL-CURRENT-DD < VAL-PARSED-DD
034400             SUBTRACT 1 FROM VAL-AGE-YEARS
034500         END-IF
034600     END-IF.
034700     IF VAL-AGE-YEARS < 40
034800         SET DNA-CTX-STATUS-FAILED TO TRUE
034900         MOVE 'PARTICIPANT TOO YOUNG' TO DNA-CTX-REASON-TEXT
035000     END-IF.
035100 2300-VALIDATE-BIRTH-DATE-EXIT.
035200     EXIT.
035300*-----------------------------------------------------------------*
035400* ANY OTHER FIELD.  A VALUE THAT FILLS ITS WHOLE 64-BYTE SLOT IS
035500* TREATED AS OVER LENGTH -- THE SOURCE RECORD CANNOT SAY HOW
035600* MUCH MORE THERE WAS.  A VALUE MADE UP ENTIRELY OF DIGITS (OR
035700* TRUE/FALSE) CAME FROM A NUMBER OR BOOLEAN FIELD ON THE WAY IN
035800* AND IS NOT VALIDATED AT ALL, PER THE STUDY CHARTER.
035900*-----------------------------------------------------------------*
036000 2400-VALIDATE-ORDINARY-VALUE.
036100     IF MTAT-VALUE (VAL-META-NDX) IS NUMERIC
036200         GO TO 2400-VALIDATE-ORDINARY-VALUE-EXIT
036300     END-IF.
036400     IF MTAT-VALUE (VAL-META-NDX) = 'TRUE' OR
036500             MTAT-VALUE (VAL-META-NDX) = 'FALSE' OR
036600             MTAT-VALUE (VAL-META-NDX) = 'true' OR
036700             MTAT-VALUE (VAL-META-NDX) = 'false'
036800         GO TO 2400-VALIDATE-ORDINARY-VALUE-EXIT
036900     END-IF.
037000     IF MTAT-VALUE (VAL-META-NDX) (64:1) NOT = SPACE
037100         SET DNA-CTX-STATUS-FAILED TO TRUE
037200         MOVE 'VALUE TOO LONG' TO DNA-CTX-REASON-TEXT
037300         GO TO 2400-VALIDATE-ORDINARY-VALUE-EXIT
037400     END-IF.
037500     MOVE MTAT-VALUE (VAL-META-NDX) TO VAL-SCAN-VALUE.
037600     PERFORM 2500-PARSE-DATE-VALUE
037700         THRU 2500-PARSE-DATE-VALUE-EXIT.
037800     IF VAL-DATE-WAS-PARSED
037900         IF VAL-PARSED-YYYY < 2014 OR VAL-PARSED-YYYY > 2024
038000             SET DNA-CTX-STATUS-FAILED TO TRUE
038100             MOVE 'DATE OUT OF RANGE' TO DNA-CTX-REASON-TEXT
038200         END-IF
038300     END-IF.
038400 2400-VALIDATE-ORDINARY-VALUE-EXIT.
038500     EXIT.
038600*-----------------------------------------------------------------*
038700* TRY THE FIVE ACCEPTED FORMATS, IN THE ORDER THE STUDY CHARTER
038800* LISTS THEM.  VAL-SCAN-VALUE MUST ALREADY BE LOADED BY THE
038900* CALLER.  NOTE A ##/##/#### VALUE IS ALWAYS TAKEN DAY-FIRST
039000* (FORMAT 2) WHEN BOTH FORMAT 2 AND FORMAT 3 WOULD FIT.
039100*-----------------------------------------------------------------*
039200 2500-PARSE-DATE-VALUE.
039300     SET VAL-DATE-NOT-PARSED TO TRUE.
039400     IF VAL-SCAN-VALUE (5:1) = '-' AND VAL-SCAN-VALUE (8:1) = '-'
039500             AND VAL-SCAN-VALUE (1:4) IS NUMERIC
039600             AND VAL-SCAN-VALUE (6:2) IS NUMERIC
039700             AND VAL-SCAN-VALUE (9:2) IS NUMERIC
039800             AND VAL-SCAN-VALUE (11:1) = SPACE
039900         MOVE VAL-SCAN-VALUE (1:4) TO VAL-PARSED-YYYY
040000         MOVE VAL-SCAN-VALUE (6:2) TO VAL-PARSED-MM
040100         MOVE VAL-SCAN-VALUE (9:2) TO VAL-PARSED-DD
040200         PERFORM 2600-CHECK-MM-DD-RANGE
040300         IF VAL-DATE-WAS-PARSED
040400             GO TO 2500-PARSE-DATE-VALUE-EXIT
040500         END-IF
040600     END-IF.
040700     IF VAL-SCAN-VALUE (3:1) = '/' AND VAL-SCAN-VALUE (6:1) = '/'
040800             AND VAL-SCAN-VALUE (1:2) IS NUMERIC
040900             AND VAL-SCAN-VALUE (4:2) IS NUMERIC
041000             AND VAL-SCAN-VALUE (7:4) IS NUMERIC
041100         MOVE VAL-SCAN-VALUE (1:2) TO VAL-PARSED-DD
041200         MOVE VAL-SCAN-VALUE (4:2) TO VAL-PARSED-MM
041300         MOVE VAL-SCAN-VALUE (7:4) TO VAL-PARSED-YYYY
041400         PERFORM 2600-CHECK-MM-DD-RANGE
041500         IF VAL-DATE-WAS-PARSED
041600             GO TO 2500-PARSE-DATE-VALUE-EXIT
041700         END-IF
041800     END-IF.
041900     IF VAL-SCAN-VALUE (3:1) = '/' AND VAL-SCAN-VALUE (6:1) = '/'
042000             AND VAL-SCAN-VALUE (1:2) IS NUMERIC
042100             AND VAL-SCAN-VALUE (4:2) IS NUMERIC
042200             AND VAL-SCAN-VALUE (7:4) IS NUMERIC
042300         MOVE VAL-SCAN-VALUE (1:2) TO VAL-PARSED-MM
042400         MOVE VAL-SCAN-VALUE (4:2) TO VAL-PARSED-DD
042500         MOVE VAL-SCAN-VALUE (7:4) TO VAL-PARSED-YYYY
042600         PERFORM 2600-CHECK-MM-DD-RANGE
042700         IF VAL-DATE-WAS-PARSED
042800             GO TO 2500-PARSE-DATE-VALUE-EXIT
042900         END-IF
043000     END-IF.
043100     IF VAL-SCAN-VALUE (5:1) = '-' AND VAL-SCAN-VALUE (8:1) = '-'
043200             AND VAL-SCAN-VALUE (11:1) = SPACE
043300             AND VAL-SCAN-VALUE (14:1) = ':'
043400             AND VAL-SCAN-VALUE (17:1) = ':'
043500             AND VAL-SCAN-VALUE (1:4) IS NUMERIC
043600             AND VAL-SCAN-VALUE (6:2) IS NUMERIC
043700             AND VAL-SCAN-VALUE (9:2) IS NUMERIC
043800         MOVE VAL-SCAN-VALUE (1:4) TO VAL-PARSED-YYYY
043900         MOVE VAL-SCAN-VALUE (6:2) TO VAL-PARSED-MM
044000         MOVE VAL-SCAN-VALUE (9:2) TO VAL-PARSED-DD
044100         PERFORM 2600-CHECK-MM-DD-RANGE
044200         IF VAL-DATE-WAS-PARSED
044300             GO TO 2500-PARSE-DATE-VALUE-EXIT
044400         END-IF
044500     END-IF.
044600     IF VAL-SCAN-VALUE (3:1) = '-' AND VAL-SCAN-VALUE (6:1) = '-'
044700             AND VAL-SCAN-VALUE (1:2) IS NUMERIC
044800             AND VAL-SCAN-VALUE (4:2) IS NUMERIC
044900             AND VAL-SCAN-VALUE (7:4) IS NUMERIC
045000         MOVE VAL-SCAN-VALUE (1:2) TO VAL-PARSED-DD
045100         MOVE VAL-SCAN-VALUE (4:2) TO VAL-PARSED-MM
045200         MOVE VAL-SCAN-VALUE (7:4) TO VAL-PARSED-YYYY
045300         PERFORM 2600-CHECK-MM-DD-RANGE
045400     END-IF.
045500 2500-PARSE-DATE-VALUE-EXIT.
045600     EXIT.
045700*-----------------------------------------------------------------*
045800 2600-CHECK-MM-DD-RANGE.
045900     IF VAL-PARSED-MM >= 1 AND VAL-PARSED-MM <= 12
046000             AND VAL-PARSED-DD >= 1 AND VAL-PARSED-DD <= 31
046100         SET VAL-DATE-WAS-PARSED TO TRUE
046200     ELSE
046300         SET VAL-DATE-NOT-PARSED TO TRUE
046400     END-IF.
046500 2600-CHECK-MM-DD-RANGE-EXIT.
046600     EXIT.
